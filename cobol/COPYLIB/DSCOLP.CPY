000100*----------------------------------------------------------------*
000200* DSCOLP - COLUMN PROFILE RECORD                                *
000300* ONE RECORD PER COLUMN OF EVERY DATASET DSANLYZE PROFILES.     *
000400* WRITTEN BY DSLOAD IMMEDIATELY AFTER THE CALL TO DSANLYZE      *
000500* RETURNS THE COLUMN-RESULT TABLE; READ BY DSRPT (AFTER A SORT  *
000600* ON DATASET-ID/COLUMN-INDEX) TO DRIVE THE DETAIL LINES.        *
000700*----------------------------------------------------------------*
000800* MAINTENENCE LOG                                                *
000900* DATE      AUTHOR          MAINTENANCE REQUIREMENT              *
001000* --------- --------------  --------------------------------    *
001100* 03/11/91 R HALVORSEN       CREATED - DATASET PROFILING JOB     *
001200* 05/02/96 R HALVORSEN       ADDED MIN/MAX SEPARATE FROM STATS   *
001300*----------------------------------------------------------------*
001400 01  DS-COLUMN-PROFILE.
001500     05  COL-DATASET-ID          PIC 9(09).
001600     05  COL-NAME                PIC X(30).
001700     05  COL-INDEX               PIC 9(03).
001800     05  COL-DATA-TYPE           PIC X(08).
001900         88  COL-TYPE-NUMERIC            VALUE 'NUMERIC '.
002000         88  COL-TYPE-TEXT               VALUE 'TEXT    '.
002100         88  COL-TYPE-DATE               VALUE 'DATE    '.
002200         88  COL-TYPE-BOOLEAN            VALUE 'BOOLEAN '.
002300     05  COL-UNIQUE-VALUES       PIC 9(07).
002400     05  COL-NULL-COUNT          PIC 9(07).
002500     05  COL-MEAN                PIC S9(11)V99.
002600     05  COL-MEDIAN              PIC S9(11)V99.
002700     05  COL-STDDEV              PIC S9(11)V99.
002800     05  COL-MIN-VALUE           PIC S9(11)V99.
002900     05  COL-MAX-VALUE           PIC S9(11)V99.
003000     05  FILLER                  PIC X(01).
003100*----------------------------------------------------------------*
003200*    RECORD LENGTH IS 130 BYTES.                                 *
003300*----------------------------------------------------------------*
