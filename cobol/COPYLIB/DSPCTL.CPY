000100*----------------------------------------------------------------*
000200* DSPCTL - SHOP-STANDARD PRINTER CONTROL FIELDS                 *
000300* COPIED INTO ANY PROGRAM THAT WRITES A PAGED PRINT FILE.       *
000400*----------------------------------------------------------------*
000500 01  PRINTER-CONTROL-FIELDS.
000600     05  LINE-SPACEING           PIC 9(02) COMP VALUE 1.
000700     05  LINE-COUNT              PIC 9(03) COMP VALUE 999.
000800     05  LINES-ON-PAGE           PIC 9(03) COMP VALUE 55.
000900     05  PAGE-COUNT              PIC 9(03) COMP VALUE 1.
001000     05  TOP-OF-PAGE             PIC X     VALUE '1'.
001100     05  SINGLE-SPACE            PIC X     VALUE ' '.
001200     05  DOUBLE-SPACE            PIC X     VALUE '0'.
001300     05  TRIPLE-SPACE            PIC X     VALUE '-'.
001350     05  FILLER                  PIC X(04).
001400*----------------------------------------------------------------*
