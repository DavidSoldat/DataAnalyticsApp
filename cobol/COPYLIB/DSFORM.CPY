000100*----------------------------------------------------------------*
000200* DSFORM - PROFILE-REPORT PRINT LINE LAYOUTS                    *
000300* PAGE HEADING, DATASET HEADER (CONTROL BREAK ON DATASET-ID),   *
000400* COLUMN DETAIL, DATASET TOTAL, AND JOB GRAND-TOTAL LINES FOR   *
000500* THE COLUMN-PROFILE REPORT PRODUCED BY DSRPT.                  *
000600*----------------------------------------------------------------*
000700* MAINTENENCE LOG                                                *
000800* DATE      AUTHOR          MAINTENANCE REQUIREMENT              *
000900* --------- --------------  --------------------------------    *
001000* 03/11/91 R HALVORSEN       CREATED - DATASET PROFILING JOB     *
001100* 08/22/94 R HALVORSEN       ADDED REJECTED-UPLOAD DETAIL LINE   *
001200*----------------------------------------------------------------*
001300 01  PR-HEADING-LINE-1.
001400     05  FILLER              PIC X(01) VALUE SPACE.
001500     05  FILLER              PIC X(15) VALUE 'DATASET PROFILE'.
001600     05  FILLER              PIC X(15) VALUE ' REPORT        '.
001700     05  FILLER              PIC X(10) VALUE SPACE.
001800     05  FILLER              PIC X(09) VALUE 'RUN DATE:'.
001900     05  HL1-RUN-MONTH       PIC XX.
002000     05  FILLER              PIC X(01) VALUE '/'.
002100     05  HL1-RUN-DAY         PIC XX.
002200     05  FILLER              PIC X(01) VALUE '/'.
002300     05  HL1-RUN-YEAR        PIC XX.
002400     05  FILLER              PIC X(48) VALUE SPACE.
002500     05  FILLER              PIC X(05) VALUE 'PAGE:'.
002600     05  HL1-PAGE-NUM        PIC ZZZZ9.
002700     05  FILLER              PIC X(20) VALUE SPACE.
002800*----------------------------------------------------------------*
002900 01  PR-HEADING-LINE-2.
003000     05  FILLER              PIC X(04) VALUE 'IDX'.
003100     05  FILLER              PIC X(31) VALUE 'COLUMN NAME'.
003200     05  FILLER              PIC X(09) VALUE 'DATA TYPE'.
003300     05  FILLER              PIC X(08) VALUE 'NULLS'.
003400     05  FILLER              PIC X(08) VALUE 'UNIQUE'.
003500     05  FILLER              PIC X(16) VALUE 'MINIMUM'.
003600     05  FILLER              PIC X(16) VALUE 'MAXIMUM'.
003700     05  FILLER              PIC X(16) VALUE 'MEAN'.
003800     05  FILLER              PIC X(16) VALUE 'MEDIAN'.
003900     05  FILLER              PIC X(16) VALUE 'STD DEV'.
004000*----------------------------------------------------------------*
004100 01  PR-DATASET-HEADER-LINE.
004200     05  FILLER              PIC X(01) VALUE SPACE.
004300     05  FILLER              PIC X(09) VALUE 'DATASET: '.
004400     05  DH-DATASET-ID       PIC Z(8)9.
004500     05  FILLER              PIC X(02) VALUE SPACE.
004600     05  FILLER              PIC X(06) VALUE 'NAME: '.
004700     05  DH-DATASET-NAME     PIC X(60).
004800     05  FILLER              PIC X(02) VALUE SPACE.
004900     05  FILLER              PIC X(06) VALUE 'TYPE: '.
005000     05  DH-FILE-TYPE        PIC X(05).
005100     05  FILLER              PIC X(02) VALUE SPACE.
005200     05  FILLER              PIC X(08) VALUE 'STATUS: '.
005300     05  DH-STATUS           PIC X(10).
005400     05  FILLER              PIC X(24) VALUE SPACE.
005500*----------------------------------------------------------------*
005600 01  PR-REJECT-LINE.
005700     05  FILLER              PIC X(01) VALUE SPACE.
005800     05  FILLER              PIC X(09) VALUE 'REJECTED:'.
005900     05  RJ-DATASET-ID       PIC Z(8)9.
006000     05  FILLER              PIC X(02) VALUE SPACE.
006100     05  FILLER              PIC X(06) VALUE 'NAME: '.
006200     05  RJ-DATASET-NAME     PIC X(60).
006300     05  FILLER              PIC X(02) VALUE SPACE.
006400     05  FILLER              PIC X(08) VALUE 'REASON: '.
006500     05  RJ-REASON           PIC X(30).
006600     05  FILLER              PIC X(20) VALUE SPACE.
006700*----------------------------------------------------------------*
006800 01  PR-DETAIL-LINE.
006900     05  DL-COL-INDEX        PIC ZZ9.
007000     05  FILLER              PIC X(01) VALUE SPACE.
007100     05  DL-COL-NAME         PIC X(30).
007200     05  FILLER              PIC X(01) VALUE SPACE.
007300     05  DL-DATA-TYPE        PIC X(08).
007400     05  FILLER              PIC X(01) VALUE SPACE.
007500     05  DL-NULL-COUNT       PIC Z(6)9.
007600     05  FILLER              PIC X(01) VALUE SPACE.
007700     05  DL-UNIQUE-VALUES    PIC Z(6)9.
007800     05  FILLER              PIC X(01) VALUE SPACE.
007900     05  DL-MIN-VALUE        PIC ZZZ,ZZZ,ZZ9.99-.
008000     05  FILLER              PIC X(01) VALUE SPACE.
008100     05  DL-MAX-VALUE        PIC ZZZ,ZZZ,ZZ9.99-.
008200     05  FILLER              PIC X(01) VALUE SPACE.
008300     05  DL-MEAN             PIC ZZZ,ZZZ,ZZ9.99-.
008400     05  FILLER              PIC X(01) VALUE SPACE.
008500     05  DL-MEDIAN           PIC ZZZ,ZZZ,ZZ9.99-.
008600     05  FILLER              PIC X(01) VALUE SPACE.
008700     05  DL-STDDEV           PIC ZZZ,ZZZ,ZZ9.99-.
008800     05  FILLER              PIC X(01) VALUE SPACE.
008900*----------------------------------------------------------------*
009000 01  PR-DATASET-TOTAL-LINE.
009100     05  FILLER              PIC X(03) VALUE SPACE.
009200     05  FILLER              PIC X(16) VALUE 'DATASET TOTALS: '.
009300     05  FILLER              PIC X(14) VALUE 'ROWS PROC    '.
009400     05  DT-ROWS-PROCESSED   PIC Z(6)9.
009500     05  FILLER              PIC X(03) VALUE SPACE.
009600     05  FILLER              PIC X(14) VALUE 'COLS PROFILED'.
009700     05  DT-COLS-PROFILED    PIC ZZ9.
009800     05  FILLER              PIC X(03) VALUE SPACE.
009900     05  FILLER              PIC X(12) VALUE 'TOTAL NULLS '.
010000     05  DT-TOTAL-NULLS      PIC Z(6)9.
010100     05  FILLER              PIC X(30) VALUE SPACE.
010200*----------------------------------------------------------------*
010300 01  PR-GRAND-TOTAL-LINE.
010400     05  FILLER              PIC X(01) VALUE SPACE.
010500     05  FILLER              PIC X(20) VALUE 'JOB GRAND TOTALS -- '.
010600     05  FILLER              PIC X(19) VALUE 'DATASETS COMPLETED:'.
010700     05  GT-DATASETS-DONE    PIC ZZ9.
010800     05  FILLER              PIC X(03) VALUE SPACE.
010900     05  FILLER              PIC X(16) VALUE 'REJECTED/FAILED:'.
011000     05  GT-DATASETS-BAD     PIC ZZ9.
011100     05  FILLER              PIC X(03) VALUE SPACE.
011200     05  FILLER              PIC X(11) VALUE 'ROWS READ: '.
011300     05  GT-TOTAL-ROWS       PIC Z(7)9.
011400     05  FILLER              PIC X(03) VALUE SPACE.
011500     05  FILLER              PIC X(15) VALUE 'COLS PROFILED: '.
011600     05  GT-TOTAL-COLS       PIC Z(6)9.
011700     05  FILLER              PIC X(14) VALUE SPACE.
011800*----------------------------------------------------------------*
