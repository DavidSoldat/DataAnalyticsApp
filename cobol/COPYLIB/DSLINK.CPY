000100*----------------------------------------------------------------*
000200* DSLINK - CALL LINKAGE BETWEEN DSLOAD AND THE DSANLYZE ENGINE  *
000300* DSLOAD BUILDS LK-ENGINE-REQUEST AND CALLS DSANLYZE; DSANLYZE  *
000400* FILLS IN LK-ENGINE-RESULT AND THE COLUMN TABLE, ONE ENTRY PER *
000500* COLUMN OF THE DATASET (MAXIMUM 20 COLUMNS PER RAW DATA FILE). *
000600*----------------------------------------------------------------*
000700* MAINTENENCE LOG                                                *
000800* DATE      AUTHOR          MAINTENANCE REQUIREMENT              *
000900* --------- --------------  --------------------------------    *
001000* 03/11/91 R HALVORSEN       CREATED - DATASET PROFILING JOB     *
001100* 11/14/97 R HALVORSEN       RAISED COLUMN TABLE TO 20 ENTRIES   *
001200*----------------------------------------------------------------*
001300 01  LK-ENGINE-REQUEST.
001400     05  LK-DATA-FILE-NAME       PIC X(44).
001500     05  LK-DATASET-ID           PIC 9(09).
001550     05  FILLER                  PIC X(04).
001600*----------------------------------------------------------------*
001700 01  LK-ENGINE-RESULT.
001800     05  LK-ENGINE-STATUS        PIC X(01).
001900         88  LK-STATUS-COMPLETED         VALUE 'C'.
002000         88  LK-STATUS-FAILED            VALUE 'F'.
002100     05  LK-TOTAL-ROWS           PIC 9(07) COMP.
002200     05  LK-TOTAL-COLS           PIC 9(03) COMP.
002250     05  FILLER                  PIC X(04).
002300*----------------------------------------------------------------*
002400 01  LK-COLUMN-TABLE.
002500     05  LK-COLUMN-ENTRY OCCURS 20 TIMES
002600                         INDEXED BY LK-COL-NDX.
002700         10  LK-COL-NAME             PIC X(30).
002800         10  LK-COL-DATA-TYPE        PIC X(08).
002810             88  LK-COL-TYPE-NUMERIC         VALUE 'NUMERIC '.
002820             88  LK-COL-TYPE-TEXT            VALUE 'TEXT    '.
002830             88  LK-COL-TYPE-DATE            VALUE 'DATE    '.
002840             88  LK-COL-TYPE-BOOLEAN         VALUE 'BOOLEAN '.
002900         10  LK-COL-UNIQUE-VALUES    PIC 9(07) COMP.
003000         10  LK-COL-NULL-COUNT       PIC 9(07) COMP.
003100         10  LK-COL-MEAN             PIC S9(11)V99.
003200         10  LK-COL-MEDIAN           PIC S9(11)V99.
003300         10  LK-COL-STDDEV           PIC S9(11)V99.
003400         10  LK-COL-MIN-VALUE        PIC S9(11)V99.
003500         10  LK-COL-MAX-VALUE        PIC S9(11)V99.
003550     05  FILLER                      PIC X(04).
003600*----------------------------------------------------------------*
