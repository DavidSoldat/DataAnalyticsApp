000100*----------------------------------------------------------------*
000200* DSUPRQ - UPLOAD REQUEST RECORD                                *
000300* ONE RECORD PER DATASET THE NIGHTLY PROFILING RUN IS TO WORK.  *
000400* BUILT BY THE UPLOAD FRONT END; DSLOAD ONLY READS THIS FILE.   *
000500*----------------------------------------------------------------*
000600 01  DS-UPLOAD-REQUEST.
000700     05  UR-USER-ID              PIC 9(09).
000800     05  UR-DATASET-ID           PIC 9(09).
000900     05  UR-ORIGINAL-FILENAME    PIC X(60).
001000     05  UR-FILE-SIZE            PIC 9(10).
001100     05  UR-DATA-FILE-NAME       PIC X(44).
001200     05  FILLER                  PIC X(08).
001300*----------------------------------------------------------------*
001400*    RECORD LENGTH IS 140 BYTES.                                *
001500*----------------------------------------------------------------*
