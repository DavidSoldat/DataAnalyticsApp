000100*----------------------------------------------------------------*
000200* DSCTLG - DATASET CATALOG RECORD                               *
000300* ONE RECORD PER UPLOADED DATASET.  WRITTEN ONCE BY DSLOAD WHEN *
000400* THE RUN FINISHES WITH THAT DATASET (STATUS COMPLETED OR       *
000500* FAILED); READ BY DSRPT TO DRIVE THE DATASET HEADER LINE OF    *
000600* THE PROFILE REPORT.                                           *
000700*----------------------------------------------------------------*
000800* MAINTENENCE LOG                                                *
000900* DATE      AUTHOR          MAINTENANCE REQUIREMENT              *
001000* --------- --------------  --------------------------------    *
001100* 03/11/91 R HALVORSEN       CREATED - DATASET PROFILING JOB     *
001200* 08/22/94 R HALVORSEN       ADDED DS-UPLOADED-AT FOR AUDIT      *
001300* 02/09/99 T OKAFOR          Y2K - DS-UPLOADED-AT ALREADY CCYY   *
001350* 04/17/00 T OKAFOR          REQ 2916 - REJECT REASON CODE ADDED   *
001400*----------------------------------------------------------------*
001500 01  DS-CATALOG-RECORD.
001600     05  DS-ID                   PIC 9(09).
001700     05  DS-USER-ID              PIC 9(09).
001800     05  DS-NAME                 PIC X(60).
001900     05  DS-FILE-TYPE            PIC X(05).
002000         88  DS-FILE-TYPE-CSV            VALUE 'CSV  '.
002100         88  DS-FILE-TYPE-EXCEL          VALUE 'EXCEL'.
002200     05  DS-FILE-SIZE            PIC 9(10).
002300     05  DS-TOTAL-ROWS           PIC 9(07).
002400     05  DS-TOTAL-COLS           PIC 9(03).
002500     05  DS-STATUS               PIC X(10).
002600         88  DS-STATUS-PROCESSING        VALUE 'PROCESSING'.
002700         88  DS-STATUS-COMPLETED         VALUE 'COMPLETED '.
002800         88  DS-STATUS-FAILED            VALUE 'FAILED    '.
002900         88  DS-STATUS-REJECTED          VALUE 'REJECTED  '.
003000     05  DS-UPLOADED-AT.
003100         10  DS-UPLOADED-DATE.
003200             15  DS-UPLOADED-CCYY    PIC 9(04).
003300             15  FILLER              PIC X(01) VALUE '-'.
003400             15  DS-UPLOADED-MM      PIC 9(02).
003500             15  FILLER              PIC X(01) VALUE '-'.
003600             15  DS-UPLOADED-DD      PIC 9(02).
003700         10  FILLER                  PIC X(01) VALUE SPACE.
003800         10  DS-UPLOADED-TIME.
003900             15  DS-UPLOADED-HH      PIC 9(02).
004000             15  FILLER              PIC X(01) VALUE ':'.
004100             15  DS-UPLOADED-MN      PIC 9(02).
004200             15  FILLER              PIC X(01) VALUE ':'.
004300             15  DS-UPLOADED-SS      PIC 9(02).
004400*    REDEFINITION USED WHEN THE UPLOADED-AT STAMP IS MOVED IN    *
004500*    AS A SINGLE X(19) FIELD FROM THE FRONT END RATHER THAN      *
004600*    BUILT PIECE BY PIECE FROM THE SYSTEM CLOCK.                 *
004700     05  DS-UPLOADED-AT-X REDEFINES DS-UPLOADED-AT PIC X(19).
004800     05  DS-REJECT-REASON        PIC X(08) VALUE SPACE.
004810         88  DS-REJECT-BAD-EXT           VALUE 'BAD EXT '.
004820         88  DS-REJECT-EMPTY             VALUE 'EMPTY   '.
004830         88  DS-REJECT-TOO-BIG           VALUE 'TOO BIG '.
004850     05  FILLER                  PIC X(04).
004900*----------------------------------------------------------------*
005000*    RECORD LENGTH IS 144 BYTES.                                 *
005100*----------------------------------------------------------------*
