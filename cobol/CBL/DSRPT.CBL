000010 *****************************************************************
000020 * PROGRAM NAME:    DSRPT
000030 * ORIGINAL AUTHOR: R HALVORSEN
000040 *
000050 * MAINTENENCE LOG
000060 * DATE      AUTHOR          MAINTENANCE REQUIREMENT
000070 * --------- --------------  ---------------------------------------
000080 * 03/11/91 R HALVORSEN       CREATED FOR THE DATASET PROFILING JOB
000090 * 08/22/94 R HALVORSEN       ADDED REJECTED-UPLOAD LINE TO REPORT
000100 * 02/09/99 T OKAFOR          Y2K - RUN DATE PULLED AS CCYYMMDD
000110 * 06/03/02 T OKAFOR          REQ 4471 - BOOLEAN COLUMN TYPE ON REPORT
000120 * 10/21/05 P NAKASHIMA       REQ 5820 - GRAND TOTAL LINE ADDED
000130 *
000140 *****************************************************************
000150  IDENTIFICATION DIVISION.
000160  PROGRAM-ID.  DSRPT.
000170  AUTHOR. R HALVORSEN.
000180  INSTALLATION. COBOL DEVELOPMENT CENTER.
000190  DATE-WRITTEN. 03/11/91.
000200  DATE-COMPILED.
000210  SECURITY. NON-CONFIDENTIAL.
000220 *****************************************************************
000230 * DSRPT PRINTS THE COLUMN-PROFILE REPORT FROM THE TWO FILES      *
000240 * DSLOAD LEAVES BEHIND.  COLUMN-PROFILES IS SORTED INTO DATASET  *
000250 * ID / COLUMN INDEX SEQUENCE AND MATCHED AGAINST DATASET-CATALOG *
000260 * (ALREADY IN DATASET ID SEQUENCE) TO DRIVE A CONTROL BREAK ON   *
000270 * EACH DATASET - HEADER LINE, ONE DETAIL LINE PER COLUMN, A      *
000280 * DATASET TOTAL LINE - PLUS A REJECT LINE FOR ANY UPLOAD THAT    *
000290 * NEVER GOT PROFILED, AND A JOB GRAND-TOTAL LINE AT THE END.     *
000300 *****************************************************************
000310  ENVIRONMENT DIVISION.
000320 *-----------------------------------------------------------------*
000330  CONFIGURATION SECTION.
000340 *-----------------------------------------------------------------*
000350  SOURCE-COMPUTER. IBM-3081.
000360  OBJECT-COMPUTER. IBM-3081.
000370  SPECIAL-NAMES.
000380      C01 IS TOP-OF-PAGE-CHANNEL.
000390 *-----------------------------------------------------------------*
000400  INPUT-OUTPUT SECTION.
000410 *-----------------------------------------------------------------*
000420  FILE-CONTROL.
000430      SELECT DATASET-CATALOG ASSIGN TO CTLGDD
000440        ORGANIZATION IS SEQUENTIAL
000450        FILE STATUS  IS WS-CATALOG-STATUS.
000460      SELECT COLUMN-PROFILES ASSIGN TO COLPDD
000470        ORGANIZATION IS SEQUENTIAL
000480        FILE STATUS  IS WS-PROFILE-STATUS.
000490      SELECT SORT-FILE
000500        ASSIGN TO SRTWK.
000510      SELECT PROFILE-REPORT
000520        ASSIGN TO RPTFILE.
000530 *===================================================================*
000540  DATA DIVISION.
000550 *-------------------------------------------------------------------*
000560  FILE SECTION.
000570 *-------------------------------------------------------------------*
000580  FD  DATASET-CATALOG.
000590 *     RECORDING MODE IS F
000600 *     LABEL RECORDS ARE STANDARD
000610 *     DATA RECORD IS DS-CATALOG-RECORD
000620 *     RECORD CONTAINS 144 CHARACTERS
000630 *     BLOCK CONTAINS 0 RECORDS.
000640  COPY DSCTLG.
000650 *---------------------------------------------------------------------*
000660  FD  COLUMN-PROFILES.
000670 *     RECORDING MODE IS F
000680 *     LABEL RECORDS ARE STANDARD
000690 *     DATA RECORD IS DS-COLUMN-PROFILE
000700 *     RECORD CONTAINS 130 CHARACTERS
000710 *     BLOCK CONTAINS 0 RECORDS.
000720  COPY DSCOLP.
000730 *---------------------------------------------------------------------*
000740  SD  SORT-FILE.
000750 *     DATA RECORD IS SR-COLUMN-PROFILE
000760  COPY DSCOLP REPLACING ==DS-COLUMN-PROFILE== BY ==SR-COLUMN-PROFILE==
000770                        ==COL-==              BY ==SR-==.
000780 *---------------------------------------------------------------------*
000790  FD  PROFILE-REPORT RECORDING MODE F.
000800  01  RP-PRINT-RECORD.
000810      05  RP-PRINT-LINE                       PIC X(140).
000820 *=====================================================================*
000830  WORKING-STORAGE SECTION.
000840 *---------------------------------------------------------------------*
000850  01  WS-FLAGS-AND-SWITCHES.
000860      05  WS-CATALOG-STATUS           PIC X(02) VALUE '00'.
000870          88  WS-CATALOG-OK                   VALUE '00'.
000880      05  WS-PROFILE-STATUS           PIC X(02) VALUE '00'.
000890          88  WS-PROFILE-OK                   VALUE '00'.
000900      05  WS-CATALOG-EOF-SW           PIC X(01) VALUE 'N'.
000910          88  WS-NO-MORE-CATALOG              VALUE 'Y'.
000920      05  WS-PROFILE-EOF-SW           PIC X(01) VALUE 'N'.
000930          88  WS-NO-MORE-PROFILES             VALUE 'Y'.
000940      05  WS-SORT-EOF-SW              PIC X(01) VALUE 'N'.
000950          88  WS-SORT-END-OF-FILE             VALUE 'Y'.
000960      05  WS-MATCH-FOUND-SW           PIC X(01) VALUE 'N'.
000970          88  WS-COLUMN-MATCHES-DATASET        VALUE 'Y'.
000980      05  FILLER                      PIC X(04).
000990 *---------------------------------------------------------------------*
001000  01  WS-COUNTERS.
001010      05  WS-DATASETS-DONE            PIC 9(05) COMP VALUE ZERO.
001020      05  WS-DATASETS-BAD             PIC 9(05) COMP VALUE ZERO.
001030      05  WS-GRAND-TOTAL-ROWS         PIC 9(09) COMP VALUE ZERO.
001040      05  WS-GRAND-TOTAL-COLS         PIC 9(07) COMP VALUE ZERO.
001050      05  WS-DS-ROWS-PROCESSED        PIC 9(07) COMP VALUE ZERO.
001060      05  WS-DS-COLS-PROFILED         PIC 9(03) COMP VALUE ZERO.
001070      05  WS-DS-TOTAL-NULLS           PIC 9(07) COMP VALUE ZERO.
001080      05  FILLER                      PIC X(04).
001090 *---------------------------------------------------------------------*
001100 *    THE RUN DATE IS PULLED AS AN 8-DIGIT CENTURY DATE (Y2K FIX OF    *
001110 *    02/09/99); THE REDEFINE BELOW GIVES A SINGLE NUMERIC VIEW OF     *
001120 *    THE WHOLE DATE FOR A ZERO-DATE SANITY CHECK ON A CLOCKLESS BOX.  *
001130 *---------------------------------------------------------------------*
001140  01  WS-CURRENT-DATE-FIELDS.
001150      05  WS-CURRENT-DATE-CCYYMMDD.
001160          10  WS-CURRENT-CCYY         PIC 9(04).
001170          10  WS-CURRENT-MM           PIC 9(02).
001180          10  WS-CURRENT-DD           PIC 9(02).
001190      05  FILLER                      PIC X(04).
001200  01  WS-CURRENT-DATE-NUMERIC REDEFINES WS-CURRENT-DATE-FIELDS
001210                                        PIC 9(08).
001220 *---------------------------------------------------------------------*
001230 *    DATASET-ID OF THE CATALOG RECORD CURRENTLY DRIVING THE CONTROL   *
001240 *    BREAK.  THE REDEFINE LETS THE BREAK KEY BE BLANKED WITH A SINGLE *
001250 *    MOVE SPACES AT JOB START, BEFORE ANY CATALOG RECORD IS READ.     *
001260 *---------------------------------------------------------------------*
001270  01  WS-BREAK-KEY-AREA.
001280      05  WS-BREAK-DATASET-ID         PIC 9(09) VALUE ZERO.
001290      05  FILLER                      PIC X(04).
001300  01  WS-BREAK-KEY-CLEAR-AREA REDEFINES WS-BREAK-KEY-AREA
001310                                       PIC X(13).
001320 *---------------------------------------------------------------------*
001330  01  WS-PRINT-LINES.
001340      05  WS-NEXT-REPORT-LINE         PIC X(140) VALUE SPACE.
001350      05  FILLER                      PIC X(04).
001355  01  WS-PRINT-LINES-CLEAR-AREA REDEFINES WS-PRINT-LINES
001356                                       PIC X(144).
001360 *---------------------------------------------------------------------*
001370  COPY DSPCTL.
001380  COPY DSFORM.
001390 *---------------------------------------------------------------------*
001400  01  ERROR-DISPLAY-LINE              PIC X(80) VALUE SPACE.
001410 *=====================================================================*
001420  PROCEDURE DIVISION.
001430 *---------------------------------------------------------------------*
001440  0000-MAIN-PROCESSING.
001450 *---------------------------------------------------------------------*
001460      PERFORM 1000-OPEN-FILES-INITIALIZE THRU 1000-EXIT.
001470      SORT SORT-FILE
001480           ON ASCENDING KEY SR-DATASET-ID, SR-INDEX
001490           INPUT PROCEDURE  IS 2000-LOAD-SORT-FILE
001500           OUTPUT PROCEDURE IS 3000-PRODUCE-REPORT.
001510      PERFORM 4000-CLOSE-FILES THRU 4000-EXIT.
001520      GOBACK.
001530 *---------------------------------------------------------------------*
001540  1000-OPEN-FILES-INITIALIZE.
001550 *---------------------------------------------------------------------*
001560      MOVE SPACE TO WS-BREAK-KEY-CLEAR-AREA.
001570      OPEN INPUT DATASET-CATALOG.
001580      IF  NOT WS-CATALOG-OK
001590          MOVE 'DSRPT - UNABLE TO OPEN DATASET-CATALOG' TO
001600                                        ERROR-DISPLAY-LINE
001610          DISPLAY ERROR-DISPLAY-LINE
001620      END-IF.
001630      OPEN OUTPUT PROFILE-REPORT.
001640      ACCEPT WS-CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.
001650      MOVE WS-CURRENT-MM           TO HL1-RUN-MONTH.
001660      MOVE WS-CURRENT-DD           TO HL1-RUN-DAY.
001670      MOVE WS-CURRENT-CCYY (3:2)   TO HL1-RUN-YEAR.
001675      MOVE SPACE TO WS-PRINT-LINES-CLEAR-AREA.
001680 *---------------------------------------------------------------------*
001690  1000-EXIT.
001700      EXIT.
001710 *---------------------------------------------------------------------*
001720  2000-LOAD-SORT-FILE SECTION.
001730 *---------------------------------------------------------------------*
001740      OPEN INPUT COLUMN-PROFILES.
001750      PERFORM 8000-READ-COLUMN-PROFILE THRU 8000-EXIT.
001760      PERFORM 2100-RELEASE-ONE-PROFILE THRU 2100-EXIT
001770          UNTIL WS-NO-MORE-PROFILES.
001780      CLOSE COLUMN-PROFILES.
001790  2000-DUMMY SECTION.
001800 *---------------------------------------------------------------------*
001810  2100-RELEASE-ONE-PROFILE.
001820 *---------------------------------------------------------------------*
001830      MOVE COL-DATASET-ID            TO SR-DATASET-ID.
001840      MOVE COL-NAME                  TO SR-NAME.
001850      MOVE COL-INDEX                 TO SR-INDEX.
001860      MOVE COL-DATA-TYPE              TO SR-DATA-TYPE.
001870      MOVE COL-UNIQUE-VALUES          TO SR-UNIQUE-VALUES.
001880      MOVE COL-NULL-COUNT             TO SR-NULL-COUNT.
001890      MOVE COL-MEAN                   TO SR-MEAN.
001900      MOVE COL-MEDIAN                 TO SR-MEDIAN.
001910      MOVE COL-STDDEV                 TO SR-STDDEV.
001920      MOVE COL-MIN-VALUE              TO SR-MIN-VALUE.
001930      MOVE COL-MAX-VALUE              TO SR-MAX-VALUE.
001940      RELEASE SR-COLUMN-PROFILE.
001950      PERFORM 8000-READ-COLUMN-PROFILE THRU 8000-EXIT.
001960 *---------------------------------------------------------------------*
001970  2100-EXIT.
001980      EXIT.
001990 *---------------------------------------------------------------------*
002000  8000-READ-COLUMN-PROFILE.
002010 *---------------------------------------------------------------------*
002020      READ COLUMN-PROFILES
002030          AT END
002040              SET WS-NO-MORE-PROFILES TO TRUE
002050      END-READ.
002060 *---------------------------------------------------------------------*
002070  8000-EXIT.
002080      EXIT.
002090 *---------------------------------------------------------------------*
002100  3000-PRODUCE-REPORT SECTION.
002110 *---------------------------------------------------------------------*
002120      PERFORM 3010-READ-NEXT-CATALOG THRU 3010-EXIT.
002130      PERFORM 8200-RETURN-SORT-RECORD THRU 8200-EXIT.
002140      PERFORM 3100-PROCESS-ONE-DATASET THRU 3100-EXIT
002150          UNTIL WS-NO-MORE-CATALOG.
002160      PERFORM 3900-PRINT-GRAND-TOTALS THRU 3900-EXIT.
002170  3000-DUMMY SECTION.
002180 *---------------------------------------------------------------------*
002190  3010-READ-NEXT-CATALOG.
002200 *---------------------------------------------------------------------*
002210      READ DATASET-CATALOG
002220          AT END
002230              SET WS-NO-MORE-CATALOG TO TRUE
002240      END-READ.
002250 *---------------------------------------------------------------------*
002260  3010-EXIT.
002270      EXIT.
002280 *---------------------------------------------------------------------*
002290  8200-RETURN-SORT-RECORD.
002300 *---------------------------------------------------------------------*
002310      RETURN SORT-FILE
002320          AT END
002330              SET WS-SORT-END-OF-FILE TO TRUE.
002340 *---------------------------------------------------------------------*
002350  8200-EXIT.
002360      EXIT.
002370 *---------------------------------------------------------------------*
002380 *    ONE DATASET-CATALOG RECORD DRIVES EITHER A REJECT LINE (UPLOAD   *
002390 *    NEVER PROFILED) OR A HEADER LINE, ITS MATCHING DETAIL LINES OFF  *
002400 *    THE SORTED COLUMN-PROFILES, AND A DATASET TOTAL LINE.            *
002410 *---------------------------------------------------------------------*
002420  3100-PROCESS-ONE-DATASET.
002430 *---------------------------------------------------------------------*
002440      IF  DS-STATUS-REJECTED OR DS-STATUS-FAILED
002450          PERFORM 3200-PRINT-REJECT-LINE THRU 3200-EXIT
002460          ADD 1 TO WS-DATASETS-BAD
002470      ELSE
002480          PERFORM 3300-PRINT-DATASET-HEADER THRU 3300-EXIT
002490          PERFORM 3450-CHECK-COLUMN-MATCH THRU 3450-EXIT
002500          PERFORM 3400-PRINT-ONE-DETAIL-LINE THRU 3400-EXIT
002510              UNTIL NOT WS-COLUMN-MATCHES-DATASET
002520          PERFORM 3500-PRINT-DATASET-TOTAL THRU 3500-EXIT
002530          ADD 1 TO WS-DATASETS-DONE
002540          ADD WS-DS-ROWS-PROCESSED TO WS-GRAND-TOTAL-ROWS
002550          ADD WS-DS-COLS-PROFILED  TO WS-GRAND-TOTAL-COLS
002560      END-IF.
002570      PERFORM 3010-READ-NEXT-CATALOG THRU 3010-EXIT.
002580 *---------------------------------------------------------------------*
002590  3100-EXIT.
002600      EXIT.
002610 *---------------------------------------------------------------------*
002620  3200-PRINT-REJECT-LINE.
002630 *---------------------------------------------------------------------*
002640      MOVE DS-ID                  TO RJ-DATASET-ID.
002650      MOVE DS-NAME                TO RJ-DATASET-NAME.
002660      IF  DS-STATUS-REJECTED
002670          EVALUATE TRUE
002680              WHEN DS-REJECT-BAD-EXT
002690                  MOVE 'INVALID FILE TYPE' TO RJ-REASON
002700              WHEN DS-REJECT-EMPTY
002710                  MOVE 'FILE IS EMPTY' TO RJ-REASON
002720              WHEN DS-REJECT-TOO-BIG
002730                  MOVE 'FILE EXCEEDS 50MB LIMIT' TO RJ-REASON
002740              WHEN OTHER
002750                  MOVE 'UPLOAD REJECTED' TO RJ-REASON
002760          END-EVALUATE
002770      ELSE
002780          MOVE 'NO DATA ROWS IN FILE' TO RJ-REASON
002790      END-IF.
002800      MOVE PR-REJECT-LINE TO WS-NEXT-REPORT-LINE.
002810      PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.
002820 *---------------------------------------------------------------------*
002830  3200-EXIT.
002840      EXIT.
002850 *---------------------------------------------------------------------*
002860  3300-PRINT-DATASET-HEADER.
002870 *---------------------------------------------------------------------*
002880      MOVE DS-ID                  TO DH-DATASET-ID.
002890      MOVE DS-NAME                TO DH-DATASET-NAME.
002900      MOVE DS-FILE-TYPE           TO DH-FILE-TYPE.
002910      MOVE DS-STATUS              TO DH-STATUS.
002920      MOVE PR-DATASET-HEADER-LINE TO WS-NEXT-REPORT-LINE.
002930      PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.
002940      MOVE DS-TOTAL-ROWS          TO WS-DS-ROWS-PROCESSED.
002950      MOVE ZERO TO WS-DS-COLS-PROFILED, WS-DS-TOTAL-NULLS.
002960 *---------------------------------------------------------------------*
002970  3300-EXIT.
002980      EXIT.
002990 *---------------------------------------------------------------------*
003000  3400-PRINT-ONE-DETAIL-LINE.
003010 *---------------------------------------------------------------------*
003020      MOVE SR-INDEX                TO DL-COL-INDEX.
003030      MOVE SR-NAME                 TO DL-COL-NAME.
003040      MOVE SR-DATA-TYPE             TO DL-DATA-TYPE.
003050      MOVE SR-NULL-COUNT            TO DL-NULL-COUNT.
003060      MOVE SR-UNIQUE-VALUES         TO DL-UNIQUE-VALUES.
003070      MOVE SR-MIN-VALUE             TO DL-MIN-VALUE.
003080      MOVE SR-MAX-VALUE             TO DL-MAX-VALUE.
003090      MOVE SR-MEAN                  TO DL-MEAN.
003100      MOVE SR-MEDIAN                TO DL-MEDIAN.
003110      MOVE SR-STDDEV                TO DL-STDDEV.
003120      MOVE PR-DETAIL-LINE           TO WS-NEXT-REPORT-LINE.
003130      PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.
003140      ADD 1                TO WS-DS-COLS-PROFILED.
003150      ADD SR-NULL-COUNT    TO WS-DS-TOTAL-NULLS.
003160      PERFORM 8200-RETURN-SORT-RECORD THRU 8200-EXIT.
003170      PERFORM 3450-CHECK-COLUMN-MATCH THRU 3450-EXIT.
003180 *---------------------------------------------------------------------*
003190  3400-EXIT.
003200      EXIT.
003210 *---------------------------------------------------------------------*
003220 *    TRUE WHEN THE NEXT SORTED COLUMN-PROFILES RECORD STILL BELONGS   *
003230 *    TO THE DATASET CURRENTLY DRIVING THE CONTROL BREAK.              *
003240 *---------------------------------------------------------------------*
003250  3450-CHECK-COLUMN-MATCH.
003260 *---------------------------------------------------------------------*
003270      IF  WS-SORT-END-OF-FILE
003280          MOVE 'N' TO WS-MATCH-FOUND-SW
003290      ELSE
003300          IF  SR-DATASET-ID = DS-ID
003310              MOVE 'Y' TO WS-MATCH-FOUND-SW
003320          ELSE
003330              MOVE 'N' TO WS-MATCH-FOUND-SW
003340          END-IF
003350      END-IF.
003360 *---------------------------------------------------------------------*
003370  3450-EXIT.
003380      EXIT.
003390 *---------------------------------------------------------------------*
003400  3500-PRINT-DATASET-TOTAL.
003410 *---------------------------------------------------------------------*
003420      MOVE WS-DS-ROWS-PROCESSED   TO DT-ROWS-PROCESSED.
003430      MOVE WS-DS-COLS-PROFILED    TO DT-COLS-PROFILED.
003440      MOVE WS-DS-TOTAL-NULLS      TO DT-TOTAL-NULLS.
003450      MOVE PR-DATASET-TOTAL-LINE  TO WS-NEXT-REPORT-LINE.
003460      PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.
003470 *---------------------------------------------------------------------*
003480  3500-EXIT.
003490      EXIT.
003500 *---------------------------------------------------------------------*
003510  3900-PRINT-GRAND-TOTALS.
003520 *---------------------------------------------------------------------*
003530      MOVE WS-DATASETS-DONE       TO GT-DATASETS-DONE.
003540      MOVE WS-DATASETS-BAD        TO GT-DATASETS-BAD.
003550      MOVE WS-GRAND-TOTAL-ROWS    TO GT-TOTAL-ROWS.
003560      MOVE WS-GRAND-TOTAL-COLS    TO GT-TOTAL-COLS.
003570      MOVE PR-GRAND-TOTAL-LINE    TO WS-NEXT-REPORT-LINE.
003580      PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.
003590 *---------------------------------------------------------------------*
003600  3900-EXIT.
003610      EXIT.
003620 *---------------------------------------------------------------------*
003630  4000-CLOSE-FILES.
003640 *---------------------------------------------------------------------*
003650      CLOSE DATASET-CATALOG.
003660      CLOSE PROFILE-REPORT.
003670 *---------------------------------------------------------------------*
003680  4000-EXIT.
003690      EXIT.
003700 *---------------------------------------------------------------------*
003710  9000-PRINT-REPORT-LINE.
003720 *---------------------------------------------------------------------*
003730      IF  LINE-COUNT GREATER THAN LINES-ON-PAGE
003740          PERFORM 9100-PRINT-HEADING-LINES THRU 9100-EXIT
003750      END-IF.
003760      MOVE WS-NEXT-REPORT-LINE TO RP-PRINT-LINE.
003770      PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.
003780 *---------------------------------------------------------------------*
003790  9000-EXIT.
003800      EXIT.
003810 *---------------------------------------------------------------------*
003820  9100-PRINT-HEADING-LINES.
003830 *---------------------------------------------------------------------*
003840      MOVE PAGE-COUNT           TO HL1-PAGE-NUM.
003850      MOVE PR-HEADING-LINE-1    TO RP-PRINT-LINE.
003860      PERFORM 9110-WRITE-TOP-OF-PAGE THRU 9110-EXIT.
003870      MOVE 2                    TO LINE-SPACEING.
003880      MOVE PR-HEADING-LINE-2    TO RP-PRINT-LINE.
003890      PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.
003900      ADD  1                    TO PAGE-COUNT.
003910      MOVE 1                    TO LINE-SPACEING.
003920      MOVE 5                    TO LINE-COUNT.
003930 *---------------------------------------------------------------------*
003940  9100-EXIT.
003950      EXIT.
003960 *---------------------------------------------------------------------*
003970  9110-WRITE-TOP-OF-PAGE.
003980 *---------------------------------------------------------------------*
003990      WRITE RP-PRINT-RECORD
004000          AFTER ADVANCING PAGE.
004010      MOVE SPACE                TO RP-PRINT-LINE.
004020 *---------------------------------------------------------------------*
004030  9110-EXIT.
004040      EXIT.
004050 *---------------------------------------------------------------------*
004060  9120-WRITE-PRINT-LINE.
004070 *---------------------------------------------------------------------*
004080      WRITE RP-PRINT-RECORD
004090          AFTER ADVANCING LINE-SPACEING.
004100      MOVE SPACE                TO RP-PRINT-LINE.
004110      ADD  1                    TO LINE-COUNT.
004120      MOVE 1                    TO LINE-SPACEING.
004130 *---------------------------------------------------------------------*
004140  9120-EXIT.
004150      EXIT.
