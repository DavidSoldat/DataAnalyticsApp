000010 *****************************************************************
000020 * PROGRAM NAME:    DSLOAD
000030 * ORIGINAL AUTHOR: R HALVORSEN
000040 *
000050 * MAINTENENCE LOG
000060 * DATE      AUTHOR          MAINTENANCE REQUIREMENT
000070 * --------- --------------  ---------------------------------------
000080 * 03/11/91 R HALVORSEN       CREATED FOR THE DATASET PROFILING JOB
000090 * 08/22/94 R HALVORSEN       ADDED DS-UPLOADED-AT STAMP TO CATALOG
000100 * 02/09/99 T OKAFOR          Y2K - UPLOADED-AT STAMP IS ALREADY CCYY
000110 * 04/17/00 T OKAFOR          REQ 2916 - REJECTS GET A REASON CODE
000120 * 06/03/02 T OKAFOR          REQ 4471 - EXCEL UPLOADS RECOGNIZED
000130 * 10/21/05 P NAKASHIMA       REQ 5820 - FILE SIZE LIMIT RAISED TO 50MB
000140 *
000150 *****************************************************************
000160  IDENTIFICATION DIVISION.
000170  PROGRAM-ID.  DSLOAD.
000180  AUTHOR. R HALVORSEN.
000190  INSTALLATION. COBOL DEVELOPMENT CENTER.
000200  DATE-WRITTEN. 03/11/91.
000210  DATE-COMPILED.
000220  SECURITY. NON-CONFIDENTIAL.
000230 *****************************************************************
000240 * DSLOAD IS THE MAIN DRIVER FOR THE NIGHTLY DATASET PROFILING    *
000250 * RUN.  IT READS THE UPLOAD-REQUESTS FILE ONE REQUEST AT A TIME, *
000260 * VALIDATES THE UPLOAD (FILE NAME EXTENSION AND FILE SIZE), AND  *
000270 * FOR EACH VALID REQUEST CALLS THE DSANLYZE ENGINE TO OPEN THE   *
000280 * RAW DATA FILE, SPLIT AND PROFILE EVERY COLUMN, AND RETURN THE  *
000290 * RESULTS THROUGH DSLINK.  A DATASET-CATALOG RECORD IS WRITTEN   *
000300 * FOR EVERY REQUEST, VALID OR NOT, AND A COLUMN-PROFILES RECORD  *
000310 * IS WRITTEN FOR EACH COLUMN OF EVERY DATASET SUCCESSFULLY       *
000320 * PROFILED.  THE PRINTED REPORT ITSELF IS PRODUCED LATER, BY     *
000330 * DSRPT, FROM THE TWO OUTPUT FILES THIS PROGRAM WRITES.          *
000340 *****************************************************************
000350  ENVIRONMENT DIVISION.
000360 *-----------------------------------------------------------------*
000370  CONFIGURATION SECTION.
000380 *-----------------------------------------------------------------*
000390  SOURCE-COMPUTER. IBM-3081.
000400  OBJECT-COMPUTER. IBM-3081.
000410  SPECIAL-NAMES.
000420      C01 IS TOP-OF-PAGE-CHANNEL.
000430 *-----------------------------------------------------------------*
000440  INPUT-OUTPUT SECTION.
000450 *-----------------------------------------------------------------*
000460  FILE-CONTROL.
000470      SELECT UPLOAD-REQUESTS ASSIGN TO REQDD
000480        ORGANIZATION IS SEQUENTIAL
000490        FILE STATUS  IS WS-REQUEST-STATUS.
000500      SELECT DATASET-CATALOG ASSIGN TO CTLGDD
000510        ORGANIZATION IS SEQUENTIAL
000520        FILE STATUS  IS WS-CATALOG-STATUS.
000530      SELECT COLUMN-PROFILES ASSIGN TO COLPDD
000540        ORGANIZATION IS SEQUENTIAL
000550        FILE STATUS  IS WS-PROFILE-STATUS.
000560 *===================================================================*
000570  DATA DIVISION.
000580 *-------------------------------------------------------------------*
000590  FILE SECTION.
000600 *-------------------------------------------------------------------*
000610  FD  UPLOAD-REQUESTS.
000620 *     RECORDING MODE IS F
000630 *     LABEL RECORDS ARE STANDARD
000640 *     DATA RECORD IS DS-UPLOAD-REQUEST
000650 *     RECORD CONTAINS 140 CHARACTERS
000660 *     BLOCK CONTAINS 0 RECORDS.
000670  COPY DSUPRQ.
000680 *---------------------------------------------------------------------*
000690  FD  DATASET-CATALOG.
000700 *     RECORDING MODE IS F
000710 *     LABEL RECORDS ARE STANDARD
000720 *     DATA RECORD IS DS-CATALOG-RECORD
000730 *     RECORD CONTAINS 144 CHARACTERS
000740 *     BLOCK CONTAINS 0 RECORDS.
000750  COPY DSCTLG.
000760 *---------------------------------------------------------------------*
000770  FD  COLUMN-PROFILES.
000780 *     RECORDING MODE IS F
000790 *     LABEL RECORDS ARE STANDARD
000800 *     DATA RECORD IS DS-COLUMN-PROFILE
000810 *     RECORD CONTAINS 130 CHARACTERS
000820 *     BLOCK CONTAINS 0 RECORDS.
000830  COPY DSCOLP.
000840 *=====================================================================*
000850  WORKING-STORAGE SECTION.
000860 *---------------------------------------------------------------------*
000870  77  WS-MAX-COLUMNS                  PIC 9(02) COMP VALUE 20.
000880  77  WS-MIN-FILE-SIZE                PIC 9(01) COMP VALUE 1.
000890  77  WS-MAX-FILE-SIZE                PIC 9(10) COMP VALUE 52428800.
000900 *---------------------------------------------------------------------*
000910  01  WS-FLAGS-AND-SWITCHES.
000920      05  WS-REQUEST-STATUS           PIC X(02) VALUE '00'.
000930          88  WS-REQUEST-OK                   VALUE '00'.
000940          88  WS-REQUEST-EOF                  VALUE '10'.
000950      05  WS-CATALOG-STATUS           PIC X(02) VALUE '00'.
000960          88  WS-CATALOG-OK                   VALUE '00'.
000970      05  WS-PROFILE-STATUS           PIC X(02) VALUE '00'.
000980          88  WS-PROFILE-OK                   VALUE '00'.
000990      05  WS-MORE-REQUESTS-SW         PIC X(01) VALUE 'Y'.
001000          88  WS-MORE-REQUESTS                VALUE 'Y'.
001010          88  WS-NO-MORE-REQUESTS             VALUE 'N'.
001020      05  WS-REQUEST-VALID-SW         PIC X(01) VALUE 'Y'.
001030          88  WS-REQUEST-IS-VALID             VALUE 'Y'.
001040          88  WS-REQUEST-IS-INVALID           VALUE 'N'.
001050      05  WS-EXTENSION-OK-SW          PIC X(01) VALUE 'N'.
001060          88  WS-EXTENSION-IS-OK              VALUE 'Y'.
001070      05  WS-NAME-FOUND-SW            PIC X(01) VALUE 'N'.
001080          88  WS-NAME-END-FOUND               VALUE 'Y'.
001090      05  FILLER                      PIC X(04).
001100 *---------------------------------------------------------------------*
001110  01  WS-COUNTERS.
001120      05  WS-FILENAME-LENGTH          PIC 9(02) COMP VALUE ZERO.
001130      05  WS-SCAN-NDX                 PIC 9(02) COMP VALUE ZERO.
001140      05  WS-COL-NDX                  PIC 9(02) COMP VALUE ZERO.
001150      05  WS-DATASETS-DONE            PIC 9(05) COMP VALUE ZERO.
001160      05  WS-DATASETS-REJECTED        PIC 9(05) COMP VALUE ZERO.
001170      05  FILLER                      PIC X(04).
001180 *---------------------------------------------------------------------*
001190 *    THE LAST 1-5 CHARACTERS OF THE ORIGINAL FILE NAME, LOWER-CASED,  *
001200 *    ARE COMPARED AGAINST THE ACCEPTED EXTENSION LIST BELOW.  THE     *
001210 *    SHOP HAS NO UPPER-CASE/LOWER-CASE INTRINSIC ON THIS COMPILER SO  *
001220 *    THE FOLD IS DONE WITH INSPECT ... CONVERTING.                    *
001230 *---------------------------------------------------------------------*
001240  01  WS-EXTENSION-WORK.
001250      05  WS-EXT-5-MIXED              PIC X(05) VALUE SPACE.
001260      05  WS-EXT-5-LOWER              PIC X(05) VALUE SPACE.
001270      05  WS-REJECT-REASON-HOLD       PIC X(08) VALUE SPACE.
001280      05  FILLER                      PIC X(04).
001290 *---------------------------------------------------------------------*
001300 *    REDEFINES OF THE 5-CHARACTER EXTENSION AREA SO THE 4-CHARACTER   *
001310 *    EXTENSIONS (.CSV, .XLS) CAN BE COMPARED AS THE RIGHTMOST 4 BYTES *
001320 *    OF THE SAME WORK AREA WITHOUT A SEPARATE MOVE.                   *
001330 *---------------------------------------------------------------------*
001340  01  WS-EXT-4-LOWER REDEFINES WS-EXT-5-LOWER.
001350      05  FILLER                      PIC X(01).
001360      05  WS-EXT-4-ONLY               PIC X(04).
001370 *---------------------------------------------------------------------*
001380  01  WS-UPLOADED-AT-STAMP            PIC X(19) VALUE SPACE.
001390 *---------------------------------------------------------------------*
001400 *    LINK AREA BUILT HERE AND PASSED TO DSANLYZE FOR EACH VALID       *
001410 *    DATASET; THE RESULT AND COLUMN TABLE COME BACK IN THE SAME       *
001420 *    STORAGE.  REDEFINED SO THE WHOLE COLUMN TABLE CAN BE CLEARED     *
001430 *    WITH ONE MOVE SPACES BEFORE EACH CALL.                           *
001440 *---------------------------------------------------------------------*
001450  COPY DSLINK.
001460 *---------------------------------------------------------------------*
001470 *    ONE MOVE SPACES CLEARS THE WHOLE COLUMN-RESULT TABLE BEFORE      *
001480 *    EACH CALL TO THE PROFILING ENGINE - A HABIT FROM THE 3081 DAYS.  *
001490 *---------------------------------------------------------------------*
001500  01  WS-COLUMN-TABLE-CLEAR-AREA REDEFINES LK-COLUMN-TABLE.
001510      05  FILLER                      PIC X(2220).
001520 *---------------------------------------------------------------------*
001530  01  ERROR-DISPLAY-LINE              PIC X(80) VALUE SPACE.
001540 *---------------------------------------------------------------------*
001550  PROCEDURE DIVISION.
001560 *---------------------------------------------------------------------*
001570  0000-MAIN-ROUTINE.
001580 *---------------------------------------------------------------------*
001590      PERFORM 1000-INITIALIZE THRU 1000-EXIT.
001600      PERFORM 2000-PROCESS-ONE-REQUEST THRU 2000-EXIT
001610          UNTIL WS-NO-MORE-REQUESTS.
001620      PERFORM 8000-TERMINATE THRU 8000-EXIT.
001630      GOBACK.
001640 *---------------------------------------------------------------------*
001650  1000-INITIALIZE.
001660 *---------------------------------------------------------------------*
001670      OPEN INPUT UPLOAD-REQUESTS.
001680      IF  NOT WS-REQUEST-OK
001690          MOVE 'DSLOAD - UNABLE TO OPEN UPLOAD-REQUESTS' TO
001700                                        ERROR-DISPLAY-LINE
001710          DISPLAY ERROR-DISPLAY-LINE
001720          SET WS-NO-MORE-REQUESTS TO TRUE
001730          GO TO 1000-EXIT
001740      END-IF.
001750      OPEN OUTPUT DATASET-CATALOG.
001760      IF  NOT WS-CATALOG-OK
001770          MOVE 'DSLOAD - UNABLE TO OPEN DATASET-CATALOG' TO
001780                                        ERROR-DISPLAY-LINE
001790          DISPLAY ERROR-DISPLAY-LINE
001800          SET WS-NO-MORE-REQUESTS TO TRUE
001810          GO TO 1000-EXIT
001820      END-IF.
001830      OPEN OUTPUT COLUMN-PROFILES.
001840      IF  NOT WS-PROFILE-OK
001850          MOVE 'DSLOAD - UNABLE TO OPEN COLUMN-PROFILES' TO
001860                                        ERROR-DISPLAY-LINE
001870          DISPLAY ERROR-DISPLAY-LINE
001880          SET WS-NO-MORE-REQUESTS TO TRUE
001890          GO TO 1000-EXIT
001900      END-IF.
001910      ACCEPT WS-UPLOADED-AT-STAMP FROM DATE YYYYMMDD.
001920      PERFORM 1900-READ-NEXT-REQUEST THRU 1900-EXIT.
001930 *---------------------------------------------------------------------*
001940  1000-EXIT.
001950      EXIT.
001960 *---------------------------------------------------------------------*
001970  1900-READ-NEXT-REQUEST.
001980 *---------------------------------------------------------------------*
001990      READ UPLOAD-REQUESTS
002000          AT END
002010              SET WS-NO-MORE-REQUESTS TO TRUE
002020      END-READ.
002030 *---------------------------------------------------------------------*
002040  1900-EXIT.
002050      EXIT.
002060 *---------------------------------------------------------------------*
002070  2000-PROCESS-ONE-REQUEST.
002080 *---------------------------------------------------------------------*
002090      SET WS-REQUEST-IS-VALID TO TRUE.
002100      PERFORM 2100-VALIDATE-REQUEST THRU 2100-EXIT.
002110      IF  WS-REQUEST-IS-VALID
002120          PERFORM 2300-CALL-PROFILING-ENGINE THRU 2300-EXIT
002130      ELSE
002140          PERFORM 2600-WRITE-REJECTED-CATALOG-REC THRU 2600-EXIT
002150          ADD 1 TO WS-DATASETS-REJECTED
002160      END-IF.
002170      PERFORM 1900-READ-NEXT-REQUEST THRU 1900-EXIT.
002180 *---------------------------------------------------------------------*
002190  2000-EXIT.
002200      EXIT.
002210 *---------------------------------------------------------------------*
002220 *    VALIDATION - EXTENSION MUST BE .CSV, .XLSX OR .XLS AND THE FILE  *
002230 *    SIZE MUST BE GREATER THAN ZERO AND NO MORE THAN 50 MEGABYTES.    *
002240 *---------------------------------------------------------------------*
002250  2100-VALIDATE-REQUEST.
002260 *---------------------------------------------------------------------*
002270      MOVE SPACE TO WS-REJECT-REASON-HOLD.
002280      MOVE SPACE TO WS-EXT-5-MIXED.
002290      MOVE SPACE TO WS-EXT-5-LOWER.
002300      PERFORM 2110-FIND-FILENAME-LENGTH THRU 2110-EXIT.
002310      PERFORM 2130-CHECK-EXTENSION THRU 2130-EXIT.
002320      IF  NOT WS-EXTENSION-IS-OK
002330          SET WS-REQUEST-IS-INVALID TO TRUE
002340          MOVE 'BAD EXT ' TO WS-REJECT-REASON-HOLD
002350          GO TO 2100-EXIT
002360      END-IF.
002370      IF  UR-FILE-SIZE < WS-MIN-FILE-SIZE
002380          SET WS-REQUEST-IS-INVALID TO TRUE
002390          MOVE 'EMPTY   ' TO WS-REJECT-REASON-HOLD
002400          GO TO 2100-EXIT
002410      END-IF.
002420      IF  UR-FILE-SIZE > WS-MAX-FILE-SIZE
002430          SET WS-REQUEST-IS-INVALID TO TRUE
002440          MOVE 'TOO BIG ' TO WS-REJECT-REASON-HOLD
002450          GO TO 2100-EXIT
002460      END-IF.
002470 *---------------------------------------------------------------------*
002480  2100-EXIT.
002490      EXIT.
002500 *---------------------------------------------------------------------*
002510 *    SCAN THE 60-BYTE FILE NAME AREA BACKWARD FROM THE LAST BYTE TO   *
002520 *    FIND WHERE THE TRAILING SPACES END.  A SEPARATE PARAGRAPH KEEPS  *
002530 *    THE LOOP OUT-OF-LINE PER SHOP STANDARDS.                         *
002540 *---------------------------------------------------------------------*
002550  2110-FIND-FILENAME-LENGTH.
002560 *---------------------------------------------------------------------*
002570      MOVE 60 TO WS-SCAN-NDX.
002580      SET WS-NAME-END-FOUND TO FALSE.
002590      PERFORM 2115-CHECK-ONE-NAME-CHAR
002600          VARYING WS-SCAN-NDX FROM 60 BY -1
002610          UNTIL WS-NAME-END-FOUND OR WS-SCAN-NDX = ZERO.
002620      MOVE WS-SCAN-NDX TO WS-FILENAME-LENGTH.
002630 *---------------------------------------------------------------------*
002640  2110-EXIT.
002650      EXIT.
002660 *---------------------------------------------------------------------*
002670  2115-CHECK-ONE-NAME-CHAR.
002680 *---------------------------------------------------------------------*
002690      IF  UR-ORIGINAL-FILENAME (WS-SCAN-NDX:1) NOT = SPACE
002700          SET WS-NAME-END-FOUND TO TRUE
002710      END-IF.
002720 *---------------------------------------------------------------------*
002730  2115-EXIT.
002740      EXIT.
002750 *---------------------------------------------------------------------*
002760 *    PULL THE LAST 5 BYTES OF THE TRIMMED FILE NAME, FOLD TO LOWER    *
002770 *    CASE, AND COMPARE AGAINST .CSV / .XLSX / .XLS.  A NAME SHORTER   *
002780 *    THAN 4 CHARACTERS CANNOT CARRY A VALID EXTENSION.                *
002790 *---------------------------------------------------------------------*
002800  2130-CHECK-EXTENSION.
002810 *---------------------------------------------------------------------*
002820      SET WS-EXTENSION-IS-OK TO FALSE.
002830      IF  WS-FILENAME-LENGTH < 4
002840          GO TO 2130-EXIT
002850      END-IF.
002860      IF  WS-FILENAME-LENGTH < 5
002870          MOVE SPACE TO WS-EXT-5-LOWER
002880          MOVE UR-ORIGINAL-FILENAME (WS-FILENAME-LENGTH - 3:4)
002890                                        TO WS-EXT-4-ONLY
002900      ELSE
002910          MOVE UR-ORIGINAL-FILENAME (WS-FILENAME-LENGTH - 4:5)
002920                                        TO WS-EXT-5-MIXED
002930          MOVE WS-EXT-5-MIXED TO WS-EXT-5-LOWER
002940      END-IF.
002950      INSPECT WS-EXT-5-LOWER
002960          CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002970                  TO 'abcdefghijklmnopqrstuvwxyz'.
002980      IF  WS-EXT-5-LOWER = '.xlsx'
002990          SET WS-EXTENSION-IS-OK TO TRUE
003000          GO TO 2130-EXIT
003010      END-IF.
003020      IF  WS-EXT-4-ONLY = '.csv'
003030          SET WS-EXTENSION-IS-OK TO TRUE
003040          GO TO 2130-EXIT
003050      END-IF.
003060      IF  WS-EXT-4-ONLY = '.xls'
003070          SET WS-EXTENSION-IS-OK TO TRUE
003080          GO TO 2130-EXIT
003090      END-IF.
003100 *---------------------------------------------------------------------*
003110  2130-EXIT.
003120      EXIT.
003130 *---------------------------------------------------------------------*
003140 *    BUILD THE LINK AREA AND CALL THE PROFILING ENGINE, THEN WRITE    *
003150 *    THE CATALOG RECORD AND ONE COLUMN-PROFILES RECORD PER COLUMN.    *
003160 *---------------------------------------------------------------------*
003170  2300-CALL-PROFILING-ENGINE.
003180 *---------------------------------------------------------------------*
003190      MOVE SPACE TO WS-COLUMN-TABLE-CLEAR-AREA.
003200      MOVE UR-DATA-FILE-NAME       TO LK-DATA-FILE-NAME.
003210      MOVE UR-DATASET-ID           TO LK-DATASET-ID.
003220      CALL 'DSANLYZE' USING LK-ENGINE-REQUEST,
003230                             LK-ENGINE-RESULT,
003240                             LK-COLUMN-TABLE
003250      END-CALL.
003260      PERFORM 2350-BUILD-CATALOG-RECORD THRU 2350-EXIT.
003270      IF  LK-STATUS-COMPLETED
003280          PERFORM 2400-WRITE-COLUMN-PROFILES THRU 2400-EXIT
003290          ADD 1 TO WS-DATASETS-DONE
003300      ELSE
003310          ADD 1 TO WS-DATASETS-REJECTED
003320      END-IF.
003330      WRITE DS-CATALOG-RECORD.
003340 *---------------------------------------------------------------------*
003350  2300-EXIT.
003360      EXIT.
003370 *---------------------------------------------------------------------*
003380  2350-BUILD-CATALOG-RECORD.
003390 *---------------------------------------------------------------------*
003400      MOVE UR-DATASET-ID           TO DS-ID.
003410      MOVE UR-USER-ID              TO DS-USER-ID.
003420      MOVE UR-ORIGINAL-FILENAME    TO DS-NAME.
003430      MOVE UR-FILE-SIZE            TO DS-FILE-SIZE.
003440      MOVE WS-UPLOADED-AT-STAMP    TO DS-UPLOADED-AT-X.
003450      MOVE SPACE                  TO DS-REJECT-REASON.
003460      IF  WS-EXT-4-ONLY = '.csv'
003470          SET DS-FILE-TYPE-CSV TO TRUE
003480      ELSE
003490          SET DS-FILE-TYPE-EXCEL TO TRUE
003500      END-IF.
003510      IF  LK-STATUS-COMPLETED
003520          SET DS-STATUS-COMPLETED TO TRUE
003530          MOVE LK-TOTAL-ROWS       TO DS-TOTAL-ROWS
003540          MOVE LK-TOTAL-COLS       TO DS-TOTAL-COLS
003550      ELSE
003560          SET DS-STATUS-FAILED TO TRUE
003570          MOVE ZERO                TO DS-TOTAL-ROWS, DS-TOTAL-COLS
003580      END-IF.
003590 *---------------------------------------------------------------------*
003600  2350-EXIT.
003610      EXIT.
003620 *---------------------------------------------------------------------*
003630  2400-WRITE-COLUMN-PROFILES.
003640 *---------------------------------------------------------------------*
003650      MOVE 1 TO WS-COL-NDX.
003660      PERFORM 2410-WRITE-ONE-COLUMN-PROFILE
003670          VARYING WS-COL-NDX FROM 1 BY 1
003680          UNTIL WS-COL-NDX > LK-TOTAL-COLS.
003690 *---------------------------------------------------------------------*
003700  2400-EXIT.
003710      EXIT.
003720 *---------------------------------------------------------------------*
003730  2410-WRITE-ONE-COLUMN-PROFILE.
003740 *---------------------------------------------------------------------*
003750      MOVE UR-DATASET-ID
003760                           TO COL-DATASET-ID.
003770      MOVE LK-COL-NAME (WS-COL-NDX)
003780                           TO COL-NAME.
003790      MOVE WS-COL-NDX      TO COL-INDEX.
003800      MOVE LK-COL-DATA-TYPE (WS-COL-NDX)
003810                           TO COL-DATA-TYPE.
003820      MOVE LK-COL-UNIQUE-VALUES (WS-COL-NDX)
003830                           TO COL-UNIQUE-VALUES.
003840      MOVE LK-COL-NULL-COUNT (WS-COL-NDX)
003850                           TO COL-NULL-COUNT.
003860      MOVE LK-COL-MEAN (WS-COL-NDX)
003870                           TO COL-MEAN.
003880      MOVE LK-COL-MEDIAN (WS-COL-NDX)
003890                           TO COL-MEDIAN.
003900      MOVE LK-COL-STDDEV (WS-COL-NDX)
003910                           TO COL-STDDEV.
003920      MOVE LK-COL-MIN-VALUE (WS-COL-NDX)
003930                           TO COL-MIN-VALUE.
003940      MOVE LK-COL-MAX-VALUE (WS-COL-NDX)
003950                           TO COL-MAX-VALUE.
003960      WRITE DS-COLUMN-PROFILE.
003970 *---------------------------------------------------------------------*
003980  2410-EXIT.
003990      EXIT.
004000 *---------------------------------------------------------------------*
004010  2600-WRITE-REJECTED-CATALOG-REC.
004020 *---------------------------------------------------------------------*
004030      MOVE UR-DATASET-ID          TO DS-ID.
004040      MOVE UR-USER-ID             TO DS-USER-ID.
004050      MOVE UR-ORIGINAL-FILENAME   TO DS-NAME.
004060      MOVE UR-FILE-SIZE           TO DS-FILE-SIZE.
004070      MOVE ZERO                   TO DS-TOTAL-ROWS, DS-TOTAL-COLS.
004080      MOVE WS-UPLOADED-AT-STAMP   TO DS-UPLOADED-AT-X.
004090      SET DS-STATUS-REJECTED      TO TRUE.
004100      MOVE WS-REJECT-REASON-HOLD  TO DS-REJECT-REASON.
004110      IF  WS-EXT-4-ONLY = '.csv'
004120          SET DS-FILE-TYPE-CSV TO TRUE
004130      ELSE
004140          SET DS-FILE-TYPE-EXCEL TO TRUE
004150      END-IF.
004160      WRITE DS-CATALOG-RECORD.
004170 *---------------------------------------------------------------------*
004180  2600-EXIT.
004190      EXIT.
004200 *---------------------------------------------------------------------*
004210  8000-TERMINATE.
004220 *---------------------------------------------------------------------*
004230      CLOSE UPLOAD-REQUESTS.
004240      CLOSE DATASET-CATALOG.
004250      CLOSE COLUMN-PROFILES.
004260      DISPLAY 'DSLOAD - DATASETS COMPLETED  - ' WS-DATASETS-DONE.
004270      DISPLAY 'DSLOAD - DATASETS REJECTED   - ' WS-DATASETS-REJECTED.
004280 *---------------------------------------------------------------------*
004290  8000-EXIT.
004300      EXIT.
