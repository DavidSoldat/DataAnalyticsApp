000010*****************************************************************
000020* PROGRAM NAME:    DSANLYZE
000030* ORIGINAL AUTHOR: R HALVORSEN
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR          MAINTENANCE REQUIREMENT
000070* --------- --------------  ---------------------------------------
000080* 03/11/91 R HALVORSEN       CREATED FOR THE DATASET PROFILING JOB
000090* 07/19/93 R HALVORSEN       RAISED ROW TABLE FROM 999 TO 9999
000100* 11/14/97 R HALVORSEN       RAISED COLUMN TABLE FROM 12 TO 20
000110* 02/09/99 T OKAFOR          Y2K - NO 2-DIGIT YEARS IN THIS PGM
000120* 06/03/02 T OKAFOR          REQ 4471 - BOOLEAN TYPE DETECTION ADDED
000130* 10/21/05 P NAKASHIMA       REQ 5820 - MEDIAN ROUNDING FIX
000140*
000150*****************************************************************
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID.  DSANLYZE.
000180 AUTHOR. R HALVORSEN.
000190 INSTALLATION. COBOL DEVELOPMENT CENTER.
000200 DATE-WRITTEN. 03/11/91.
000210 DATE-COMPILED.
000220 SECURITY. NON-CONFIDENTIAL.
000230*****************************************************************
000240* DSANLYZE IS THE PROFILING ENGINE.  IT IS CALLED ONCE PER       *
000250* DATASET BY DSLOAD, USING DSLINK.  IT OPENS THE RAW DATA FILE   *
000260* NAMED IN LK-DATA-FILE-NAME, READS THE HEADER LINE TO GET THE   *
000270* COLUMN NAMES, READS EVERY DATA LINE INTO A WORKING TABLE, AND  *
000280* THEN PROFILES EACH COLUMN IN TURN - NULL COUNT, UNIQUE COUNT,  *
000290* DATA TYPE, AND (FOR NUMERIC COLUMNS) MIN/MAX/MEAN/MEDIAN AND   *
000300* POPULATION STANDARD DEVIATION.  RESULTS COME BACK TO DSLOAD IN *
000310* THE LK-COLUMN-TABLE OF DSLINK.                                 *
000320*****************************************************************
000330 ENVIRONMENT DIVISION.
000340*-----------------------------------------------------------------*
000350 CONFIGURATION SECTION.
000360*-----------------------------------------------------------------*
000370 SOURCE-COMPUTER. IBM-3081.
000380 OBJECT-COMPUTER. IBM-3081.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-PAGE-CHANNEL.
000410*-----------------------------------------------------------------*
000420 INPUT-OUTPUT SECTION.
000430*-----------------------------------------------------------------*
000440 FILE-CONTROL.
000450     SELECT DS-DATA-FILE ASSIGN TO WS-DATA-FILE-NAME
000460       ORGANIZATION IS SEQUENTIAL
000470       FILE STATUS  IS WS-DATA-FILE-STATUS.
000480*===================================================================*
000490 DATA DIVISION.
000500*-------------------------------------------------------------------*
000510 FILE SECTION.
000520*-------------------------------------------------------------------*
000530 FD  DS-DATA-FILE.
000540*     RECORDING MODE IS F
000550*     LABEL RECORDS ARE STANDARD
000560*     DATA RECORD IS DS-DATA-LINE
000570*     RECORD CONTAINS 400 CHARACTERS
000580*     BLOCK CONTAINS 0 RECORDS.
000590 01  DS-DATA-LINE                    PIC X(400).
000600*=====================================================================*
000610 WORKING-STORAGE SECTION.
000620*---------------------------------------------------------------------*
000630 77  WS-MAX-DATA-ROWS                PIC 9(04) COMP VALUE 9999.
000640 77  WS-MAX-COLUMNS                  PIC 9(02) COMP VALUE 20.
000650 77  WS-SAMPLE-LIMIT                 PIC 9(03) COMP VALUE 100.
000660*---------------------------------------------------------------------*
000670 01  WS-FLAGS-AND-SWITCHES.
000680     05  WS-DATA-FILE-STATUS         PIC X(02) VALUE '00'.
000690         88  WS-DATA-FILE-OK                 VALUE '00'.
000700         88  WS-DATA-FILE-EOF                 VALUE '10'.
000710     05  WS-FILE-OPENED-SW           PIC X(01) VALUE 'N'.
000720         88  WS-FILE-WAS-OPENED              VALUE 'Y'.
000730     05  WS-EOF-SW                   PIC X(01) VALUE 'N'.
000740         88  WS-EOF                          VALUE 'Y'.
000750     05  WS-VALID-RECORD-SW          PIC X(01) VALUE 'Y'.
000760         88  WS-VALID-RECORD                 VALUE 'Y'.
000770     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
000780         88  WS-VALUE-FOUND                  VALUE 'Y'.
000790     05  WS-NUMERIC-SW               PIC X(01) VALUE 'N'.
000800         88  WS-VALUE-IS-NUMERIC             VALUE 'Y'.
000810     05  WS-DATE-SW                  PIC X(01) VALUE 'N'.
000820         88  WS-VALUE-IS-DATE                 VALUE 'Y'.
000830     05  WS-BOOLEAN-SW               PIC X(01) VALUE 'N'.
000840         88  WS-VALUE-IS-BOOLEAN              VALUE 'Y'.
000850     05  WS-SWAP-SW                  PIC X(01) VALUE 'N'.
000860         88  WS-A-SWAP-HAPPENED               VALUE 'Y'.
000861     05  FILLER                      PIC X(04).
000870*---------------------------------------------------------------------*
000880 01  WS-DATA-FILE-NAME               PIC X(44).
000890*---------------------------------------------------------------------*
000900 01  WS-COLUMN-HEADERS.
000910     05  WS-HEADER-NAME OCCURS 20 TIMES        PIC X(30).
000920*---------------------------------------------------------------------*
000930*    ONE MOVE SPACES TO THIS FIELD CLEARS THE WHOLE HEADER TABLE      *
000940*    WITHOUT PERFORMING A LOOP - A HABIT FROM WHEN THIS SHOP RAN ON   *
000950*    THE 3081 AND CPU SECONDS WERE COUNTED.                           *
000960*---------------------------------------------------------------------*
000970 01  WS-COLUMN-HEADERS-CLEAR-AREA REDEFINES WS-COLUMN-HEADERS.
000980     05  FILLER                      PIC X(600).
000990*---------------------------------------------------------------------*
001000 01  WS-COUNTERS.
001010     05  WS-COLUMN-COUNT             PIC 9(02) COMP VALUE ZERO.
001020     05  WS-ROW-COUNT                PIC 9(04) COMP VALUE ZERO.
001030     05  WS-COL-NDX                  PIC 9(02) COMP VALUE ZERO.
001040     05  WS-ROW-NDX                  PIC 9(04) COMP VALUE ZERO.
001050     05  WS-SCAN-NDX                 PIC 9(02) COMP VALUE ZERO.
001060     05  WS-OUTER-NDX                PIC 9(04) COMP VALUE ZERO.
001070     05  WS-INNER-NDX                PIC 9(04) COMP VALUE ZERO.
001071     05  FILLER                      PIC X(04).
001080*---------------------------------------------------------------------*
001090*    ONE ENTRY PER DATA ROW READ FROM THE RAW DATA FILE, UP TO        *
001100*    WS-MAX-DATA-ROWS.  EACH ENTRY HOLDS THE COMMA-SPLIT FIELDS       *
001110*    FOR EVERY COLUMN OF THAT ROW (BLANK IF THE ROW RAN SHORT).       *
001120*---------------------------------------------------------------------*
001130 01  WS-ROW-TABLE.
001140     05  WS-ROW-ENTRY OCCURS 1 TO 9999 TIMES
001150                       DEPENDING ON WS-ROW-COUNT
001160                       INDEXED BY WS-TBL-NDX.
001170         10  WS-FIELD-VALUE OCCURS 20 TIMES     PIC X(30).
001180*---------------------------------------------------------------------*
001190*    SCRATCH TABLES REUSED FOR EACH COLUMN AS IT IS PROFILED.         *
001200*---------------------------------------------------------------------*
001210 01  WS-SEEN-TABLE.
001220     05  WS-SEEN-VALUE OCCURS 9999 TIMES         PIC X(30).
001230*---------------------------------------------------------------------*
001240*    REDEFINITION USED TO BLANK THE ENTIRE SCRATCH TABLE WITH A       *
001250*    SINGLE MOVE BEFORE EACH COLUMN IS SCANNED, SO A LATER            *
001260*    MAINTENANCE CHANGE THAT RAISES THE SEARCH LIMIT NEVER PICKS UP   *
001270*    A VALUE LEFT OVER FROM A PRIOR DATASET.                          *
001280*---------------------------------------------------------------------*
001290 01  WS-SEEN-TABLE-CLEAR-AREA REDEFINES WS-SEEN-TABLE.
001300     05  FILLER                      PIC X(299970).
001310 01  WS-NUMERIC-VALUES.
001320     05  WS-NUM-VALUE OCCURS 9999 TIMES          PIC S9(09)V99.
001330*---------------------------------------------------------------------*
001340 01  WS-COLUMN-WORK.
001350     05  WS-NULL-COUNT               PIC 9(07) COMP VALUE ZERO.
001360     05  WS-NONNULL-COUNT            PIC 9(07) COMP VALUE ZERO.
001370     05  WS-UNIQUE-COUNT             PIC 9(07) COMP VALUE ZERO.
001380     05  WS-SAMPLE-SIZE              PIC 9(03) COMP VALUE ZERO.
001390     05  WS-NUMERIC-HITS             PIC 9(03) COMP VALUE ZERO.
001400     05  WS-DATE-HITS                PIC 9(03) COMP VALUE ZERO.
001410     05  WS-BOOLEAN-HITS             PIC 9(03) COMP VALUE ZERO.
001420     05  WS-NUMERIC-COUNT            PIC 9(07) COMP VALUE ZERO.
001421     05  FILLER                      PIC X(04).
001430*---------------------------------------------------------------------*
001440 01  WS-CURRENT-VALUE                PIC X(30).
001450*---------------------------------------------------------------------*
001460*    LETS THE TYPE-DETECTION PARAGRAPHS ADDRESS THE CURRENT VALUE     *
001470*    ONE CHARACTER AT A TIME WITHOUT A SEPARATE WORKING COPY.         *
001480*---------------------------------------------------------------------*
001490 01  WS-CURRENT-VALUE-TBL REDEFINES WS-CURRENT-VALUE.
001500     05  WS-CURRENT-CHAR OCCURS 30 TIMES          PIC X(01).
001510 01  WS-CURRENT-LEN                  PIC 9(02) COMP.
001520 01  WS-LOWER-VALUE                  PIC X(30).
001530*---------------------------------------------------------------------*
001540*    WS-SCAN-DIGIT-VAL REDEFINES THE CHARACTER TABLE SO A DIGIT       *
001550*    CHARACTER CAN BE READ DIRECTLY AS ITS NUMERIC VALUE, WHICH IS    *
001560*    HOW THIS SHOP HAS ALWAYS PULLED A DIGIT'S VALUE OUT OF AN        *
001570*    ALPHANUMERIC FIELD WITHOUT A LIBRARY FUNCTION CALL.              *
001580*---------------------------------------------------------------------*
001590 01  WS-CURRENT-VALUE-DIGITS REDEFINES WS-CURRENT-VALUE.
001600     05  WS-SCAN-DIGIT-VAL OCCURS 30 TIMES        PIC 9(01).
001610*---------------------------------------------------------------------*
001620 01  WS-NUMERIC-PARSE-WORK.
001630     05  WS-NUM-DIGIT-COUNT          PIC 9(02) COMP VALUE ZERO.
001640     05  WS-NUM-DOT-COUNT            PIC 9(02) COMP VALUE ZERO.
001650     05  WS-NUM-DEC-DIGITS           PIC 9(02) COMP VALUE ZERO.
001660     05  WS-NUM-SIGN                 PIC S9(01) VALUE +1.
001670     05  WS-NUM-WHOLE                PIC 9(09) VALUE ZERO.
001680     05  WS-NUM-FRACTION             PIC 9(09) VALUE ZERO.
001690     05  WS-PARSED-NUMBER            PIC S9(09)V99 VALUE ZERO.
001691     05  FILLER                      PIC X(04).
001700*---------------------------------------------------------------------*
001710 01  WS-DATE-PARSE-WORK.
001720     05  WS-DATE-SEP-COUNT           PIC 9(02) COMP VALUE ZERO.
001730     05  WS-DATE-FIRST-GROUP-LEN     PIC 9(02) COMP VALUE ZERO.
001740     05  WS-DATE-LAST-GROUP-LEN      PIC 9(02) COMP VALUE ZERO.
001745     05  WS-DATE-BAD-CHAR-COUNT      PIC 9(02) COMP VALUE ZERO.
001747     05  FILLER                      PIC X(04).
001750*---------------------------------------------------------------------*
001760 01  WS-STAT-WORK.
001770     05  WS-SUM                      PIC S9(13)V99  VALUE ZERO.
001780     05  WS-MEAN-ROUNDED             PIC S9(11)V99  VALUE ZERO.
001790     05  WS-MEDIAN-ROUNDED           PIC S9(11)V99  VALUE ZERO.
001800     05  WS-MEDIAN-REMAINDER         PIC 9(04) COMP VALUE ZERO.
001810     05  WS-VARIANCE-SUM             PIC S9(17)V9(4) VALUE ZERO.
001820     05  WS-VARIANCE                 PIC S9(13)V9(4) VALUE ZERO.
001830     05  WS-DEVIATION                PIC S9(11)V9(4) VALUE ZERO.
001840     05  WS-MID-POINT-1              PIC 9(04) COMP VALUE ZERO.
001850     05  WS-MID-POINT-2              PIC 9(04) COMP VALUE ZERO.
001860     05  WS-SORT-TEMP                PIC S9(09)V99  VALUE ZERO.
001861     05  FILLER                      PIC X(04).
001870*---------------------------------------------------------------------*
001880*    NEWTON-RAPHSON SQUARE ROOT WORK AREA.  THIS SHOP DOES NOT USE    *
001890*    FUNCTION SQRT; THE ITERATIVE METHOD BELOW IS THE STANDARD WAY    *
001900*    THIS INSTALLATION HAS EXTRACTED ROOTS SINCE THE VARIANCE         *
001910*    ROUTINES WERE FIRST WRITTEN.                                     *
001920*---------------------------------------------------------------------*
001930 01  WS-SQRT-WORK.
001940     05  WS-SQRT-INPUT               PIC S9(13)V9(4) VALUE ZERO.
001950     05  WS-SQRT-GUESS                PIC S9(11)V9(6) VALUE ZERO.
001960     05  WS-SQRT-NEXT-GUESS           PIC S9(11)V9(6) VALUE ZERO.
001970     05  WS-SQRT-DIFF                 PIC S9(11)V9(6) VALUE ZERO.
001980     05  WS-SQRT-ITERATIONS           PIC 9(02) COMP VALUE ZERO.
001990     05  WS-SQRT-RESULT               PIC S9(11)V99  VALUE ZERO.
001991     05  FILLER                       PIC X(04).
002000*---------------------------------------------------------------------*
002010 LINKAGE SECTION.
002020 COPY DSLINK.
002030*=====================================================================*
002040 PROCEDURE DIVISION USING LK-ENGINE-REQUEST, LK-ENGINE-RESULT,
002050     LK-COLUMN-TABLE.
002060*---------------------------------------------------------------------*
002070 0000-MAIN-ROUTINE.
002080*---------------------------------------------------------------------*
002090     MOVE LK-DATA-FILE-NAME       TO WS-DATA-FILE-NAME.
002100     MOVE SPACE                   TO LK-ENGINE-STATUS.
002110     SET  LK-STATUS-COMPLETED     TO TRUE.
002120     MOVE ZERO                    TO LK-TOTAL-ROWS, LK-TOTAL-COLS.
002130     PERFORM 1000-OPEN-AND-READ-HEADER.
002140     IF  NOT WS-DATA-FILE-OK
002150         SET LK-STATUS-FAILED TO TRUE
002160         GO TO 0000-EXIT
002170     END-IF.
002180     PERFORM 1500-LOAD-DATA-ROWS.
002190     IF  WS-ROW-COUNT = ZERO
002200         SET LK-STATUS-FAILED TO TRUE
002210         GO TO 0000-EXIT
002220     END-IF.
002230     PERFORM 2000-PROFILE-ALL-COLUMNS.
002240     MOVE WS-ROW-COUNT             TO LK-TOTAL-ROWS.
002250     MOVE WS-COLUMN-COUNT          TO LK-TOTAL-COLS.
002260*---------------------------------------------------------------------*
002270 0000-EXIT.
002280*---------------------------------------------------------------------*
002290     IF  WS-FILE-WAS-OPENED
002300         CLOSE DS-DATA-FILE
002310     END-IF.
002320     GOBACK.
002330*---------------------------------------------------------------------*
002340 1000-OPEN-AND-READ-HEADER.
002350*---------------------------------------------------------------------*
002360     OPEN INPUT DS-DATA-FILE.
002370     IF  WS-DATA-FILE-OK
002380         SET WS-FILE-WAS-OPENED TO TRUE
002390         READ DS-DATA-FILE
002400             AT END
002410                 MOVE '10' TO WS-DATA-FILE-STATUS
002420         END-READ
002430     END-IF.
002440     IF  WS-DATA-FILE-OK
002450         PERFORM 1100-SPLIT-HEADER-LINE
002460     END-IF.
002470*---------------------------------------------------------------------*
002480 1100-SPLIT-HEADER-LINE.
002490*---------------------------------------------------------------------*
002500     MOVE ZERO TO WS-COLUMN-COUNT.
002510     MOVE SPACES TO WS-COLUMN-HEADERS-CLEAR-AREA.
002520     UNSTRING DS-DATA-LINE DELIMITED BY ','
002530         INTO WS-HEADER-NAME (01) WS-HEADER-NAME (02)
002540              WS-HEADER-NAME (03) WS-HEADER-NAME (04)
002550              WS-HEADER-NAME (05) WS-HEADER-NAME (06)
002560              WS-HEADER-NAME (07) WS-HEADER-NAME (08)
002570              WS-HEADER-NAME (09) WS-HEADER-NAME (10)
002580              WS-HEADER-NAME (11) WS-HEADER-NAME (12)
002590              WS-HEADER-NAME (13) WS-HEADER-NAME (14)
002600              WS-HEADER-NAME (15) WS-HEADER-NAME (16)
002610              WS-HEADER-NAME (17) WS-HEADER-NAME (18)
002620              WS-HEADER-NAME (19) WS-HEADER-NAME (20)
002630         TALLYING IN WS-COLUMN-COUNT.
002640     IF  WS-COLUMN-COUNT > WS-MAX-COLUMNS
002650         MOVE WS-MAX-COLUMNS TO WS-COLUMN-COUNT
002660     END-IF.
002670*---------------------------------------------------------------------*
002680 1500-LOAD-DATA-ROWS.
002690*---------------------------------------------------------------------*
002700     MOVE ZERO TO WS-ROW-COUNT.
002710     PERFORM 1600-READ-ONE-DATA-ROW
002720         UNTIL WS-EOF
002730            OR WS-ROW-COUNT = WS-MAX-DATA-ROWS.
002740*---------------------------------------------------------------------*
002750 1600-READ-ONE-DATA-ROW.
002760*---------------------------------------------------------------------*
002770     READ DS-DATA-FILE
002780         AT END
002790             SET WS-EOF TO TRUE
002800     END-READ.
002810     IF  NOT WS-EOF
002820         ADD 1 TO WS-ROW-COUNT
002830         MOVE SPACES TO WS-FIELD-VALUE (WS-ROW-COUNT, 01)
002840                        WS-FIELD-VALUE (WS-ROW-COUNT, 02)
002850                        WS-FIELD-VALUE (WS-ROW-COUNT, 03)
002860                        WS-FIELD-VALUE (WS-ROW-COUNT, 04)
002870                        WS-FIELD-VALUE (WS-ROW-COUNT, 05)
002880                        WS-FIELD-VALUE (WS-ROW-COUNT, 06)
002890                        WS-FIELD-VALUE (WS-ROW-COUNT, 07)
002900                        WS-FIELD-VALUE (WS-ROW-COUNT, 08)
002910                        WS-FIELD-VALUE (WS-ROW-COUNT, 09)
002920                        WS-FIELD-VALUE (WS-ROW-COUNT, 10)
002930                        WS-FIELD-VALUE (WS-ROW-COUNT, 11)
002940                        WS-FIELD-VALUE (WS-ROW-COUNT, 12)
002950                        WS-FIELD-VALUE (WS-ROW-COUNT, 13)
002960                        WS-FIELD-VALUE (WS-ROW-COUNT, 14)
002970                        WS-FIELD-VALUE (WS-ROW-COUNT, 15)
002980                        WS-FIELD-VALUE (WS-ROW-COUNT, 16)
002990                        WS-FIELD-VALUE (WS-ROW-COUNT, 17)
003000                        WS-FIELD-VALUE (WS-ROW-COUNT, 18)
003010                        WS-FIELD-VALUE (WS-ROW-COUNT, 19)
003020                        WS-FIELD-VALUE (WS-ROW-COUNT, 20)
003030         UNSTRING DS-DATA-LINE DELIMITED BY ','
003040             INTO WS-FIELD-VALUE (WS-ROW-COUNT, 01)
003050                  WS-FIELD-VALUE (WS-ROW-COUNT, 02)
003060                  WS-FIELD-VALUE (WS-ROW-COUNT, 03)
003070                  WS-FIELD-VALUE (WS-ROW-COUNT, 04)
003080                  WS-FIELD-VALUE (WS-ROW-COUNT, 05)
003090                  WS-FIELD-VALUE (WS-ROW-COUNT, 06)
003100                  WS-FIELD-VALUE (WS-ROW-COUNT, 07)
003110                  WS-FIELD-VALUE (WS-ROW-COUNT, 08)
003120                  WS-FIELD-VALUE (WS-ROW-COUNT, 09)
003130                  WS-FIELD-VALUE (WS-ROW-COUNT, 10)
003140                  WS-FIELD-VALUE (WS-ROW-COUNT, 11)
003150                  WS-FIELD-VALUE (WS-ROW-COUNT, 12)
003160                  WS-FIELD-VALUE (WS-ROW-COUNT, 13)
003170                  WS-FIELD-VALUE (WS-ROW-COUNT, 14)
003180                  WS-FIELD-VALUE (WS-ROW-COUNT, 15)
003190                  WS-FIELD-VALUE (WS-ROW-COUNT, 16)
003200                  WS-FIELD-VALUE (WS-ROW-COUNT, 17)
003210                  WS-FIELD-VALUE (WS-ROW-COUNT, 18)
003220                  WS-FIELD-VALUE (WS-ROW-COUNT, 19)
003230                  WS-FIELD-VALUE (WS-ROW-COUNT, 20)
003240         END-UNSTRING
003250     END-IF.
003260*---------------------------------------------------------------------*
003270*                     COLUMN PROFILING SECTION                        *
003280*---------------------------------------------------------------------*
003290 2000-PROFILE-ALL-COLUMNS.
003300*---------------------------------------------------------------------*
003310     PERFORM 2100-PROFILE-ONE-COLUMN
003320         VARYING WS-COL-NDX FROM 1 BY 1
003330         UNTIL WS-COL-NDX > WS-COLUMN-COUNT.
003340*---------------------------------------------------------------------*
003350 2100-PROFILE-ONE-COLUMN.
003360*---------------------------------------------------------------------*
003370     PERFORM 2150-RESET-COLUMN-WORK.
003380     PERFORM 2400-SCAN-COLUMN-VALUES
003390         VARYING WS-ROW-NDX FROM 1 BY 1
003400         UNTIL WS-ROW-NDX > WS-ROW-COUNT.
003410     PERFORM 2500-CLASSIFY-COLUMN-TYPE.
003420     IF  LK-COL-TYPE-NUMERIC (WS-COL-NDX)
003430         AND WS-NUMERIC-COUNT > ZERO
003440         PERFORM 2600-COMPUTE-NUMERIC-STATS
003450     ELSE
003460         MOVE ZERO TO LK-COL-MEAN (WS-COL-NDX)
003470                      LK-COL-MEDIAN (WS-COL-NDX)
003480                      LK-COL-STDDEV (WS-COL-NDX)
003490                      LK-COL-MIN-VALUE (WS-COL-NDX)
003500                      LK-COL-MAX-VALUE (WS-COL-NDX)
003510     END-IF.
003520     MOVE WS-HEADER-NAME (WS-COL-NDX) TO LK-COL-NAME (WS-COL-NDX).
003530     MOVE WS-NULL-COUNT             TO
003540          LK-COL-NULL-COUNT (WS-COL-NDX).
003550     MOVE WS-UNIQUE-COUNT           TO
003560          LK-COL-UNIQUE-VALUES (WS-COL-NDX).
003570*---------------------------------------------------------------------*
003580 2150-RESET-COLUMN-WORK.
003590*---------------------------------------------------------------------*
003600     MOVE ZERO TO WS-NULL-COUNT     WS-NONNULL-COUNT
003610                  WS-UNIQUE-COUNT   WS-SAMPLE-SIZE
003620                  WS-NUMERIC-HITS   WS-DATE-HITS
003630                  WS-BOOLEAN-HITS   WS-NUMERIC-COUNT
003640                  WS-SUM.
003650     MOVE SPACES TO LK-COL-DATA-TYPE (WS-COL-NDX)
003660                    WS-SEEN-TABLE-CLEAR-AREA.
003670*---------------------------------------------------------------------*
003680 2400-SCAN-COLUMN-VALUES.
003690*---------------------------------------------------------------------*
003700     MOVE WS-FIELD-VALUE (WS-ROW-NDX, WS-COL-NDX) TO WS-CURRENT-VALUE.
003710     PERFORM 2410-COMPUTE-TRIMMED-LENGTH.
003720     IF  WS-CURRENT-LEN = ZERO
003730         ADD 1 TO WS-NULL-COUNT
003740     ELSE
003750         ADD 1 TO WS-NONNULL-COUNT
003760         PERFORM 2450-CHECK-DISTINCT-VALUE
003770         PERFORM 2610-TEST-NUMERIC-VALUE
003780         IF  WS-VALUE-IS-NUMERIC
003790             ADD 1 TO WS-NUMERIC-COUNT
003800             IF  WS-NUMERIC-COUNT NOT > 9999
003810                 MOVE WS-PARSED-NUMBER TO WS-NUM-VALUE (WS-NUMERIC-COUNT)
003820                 ADD  WS-PARSED-NUMBER TO WS-SUM
003830             END-IF
003840         END-IF
003850         IF  WS-SAMPLE-SIZE < WS-SAMPLE-LIMIT
003860             ADD 1 TO WS-SAMPLE-SIZE
003870             IF  WS-VALUE-IS-NUMERIC
003880                 ADD 1 TO WS-NUMERIC-HITS
003890             END-IF
003900             PERFORM 2540-TEST-DATE-VALUE
003910             IF  WS-VALUE-IS-DATE
003920                 ADD 1 TO WS-DATE-HITS
003930             END-IF
003940             PERFORM 2560-TEST-BOOLEAN-VALUE
003950             IF  WS-VALUE-IS-BOOLEAN
003960                 ADD 1 TO WS-BOOLEAN-HITS
003970             END-IF
003980         END-IF
003990     END-IF.
004000*---------------------------------------------------------------------*
004010 2410-COMPUTE-TRIMMED-LENGTH.
004020*---------------------------------------------------------------------*
004030     MOVE 30 TO WS-CURRENT-LEN.
004040     PERFORM 2415-STRIP-ONE-TRAILING-SPACE
004050         UNTIL WS-CURRENT-LEN = ZERO
004060            OR WS-CURRENT-CHAR (WS-CURRENT-LEN) NOT = SPACE.
004070*---------------------------------------------------------------------*
004080 2415-STRIP-ONE-TRAILING-SPACE.
004090*---------------------------------------------------------------------*
004100     SUBTRACT 1 FROM WS-CURRENT-LEN.
004110*---------------------------------------------------------------------*
004120 2450-CHECK-DISTINCT-VALUE.
004130*---------------------------------------------------------------------*
004140     SET  WS-FOUND-SW TO FALSE.
004150     PERFORM 2455-COMPARE-ONE-SEEN-VALUE
004160         VARYING WS-SCAN-NDX FROM 1 BY 1
004170         UNTIL WS-SCAN-NDX > WS-UNIQUE-COUNT
004180            OR WS-VALUE-FOUND.
004190     IF  NOT WS-VALUE-FOUND
004200         AND WS-UNIQUE-COUNT < 9999
004210         ADD 1 TO WS-UNIQUE-COUNT
004220         MOVE WS-CURRENT-VALUE TO WS-SEEN-VALUE (WS-UNIQUE-COUNT)
004230     END-IF.
004240*---------------------------------------------------------------------*
004250 2455-COMPARE-ONE-SEEN-VALUE.
004260*---------------------------------------------------------------------*
004270     IF  WS-SEEN-VALUE (WS-SCAN-NDX) = WS-CURRENT-VALUE
004280         SET WS-VALUE-FOUND TO TRUE
004290     END-IF.
004300*---------------------------------------------------------------------*
004310*              DATA-TYPE DETECTION - NUMERIC TEST                     *
004320*---------------------------------------------------------------------*
004330 2610-TEST-NUMERIC-VALUE.
004340*---------------------------------------------------------------------*
004350     SET  WS-NUMERIC-SW TO FALSE.
004360     MOVE ZERO  TO WS-NUM-DIGIT-COUNT WS-NUM-DOT-COUNT
004370                   WS-NUM-DEC-DIGITS WS-NUM-WHOLE WS-NUM-FRACTION
004380                   WS-PARSED-NUMBER.
004390     MOVE +1    TO WS-NUM-SIGN.
004400     PERFORM 2615-SCAN-ONE-NUMERIC-CHAR
004410         VARYING WS-SCAN-NDX FROM 1 BY 1
004420         UNTIL WS-SCAN-NDX > WS-CURRENT-LEN.
004430     IF  WS-NUM-DIGIT-COUNT > ZERO AND < 100
004440         PERFORM 2620-ROUND-TO-TWO-DECIMALS
004450         SET WS-VALUE-IS-NUMERIC TO TRUE
004460     END-IF.
004470*---------------------------------------------------------------------*
004480 2615-SCAN-ONE-NUMERIC-CHAR.
004490*---------------------------------------------------------------------*
004500     EVALUATE TRUE
004510         WHEN WS-CURRENT-CHAR (WS-SCAN-NDX) IS NUMERIC
004520             ADD 1 TO WS-NUM-DIGIT-COUNT
004530             IF  WS-NUM-DOT-COUNT = ZERO
004540                 COMPUTE WS-NUM-WHOLE =
004550                     WS-NUM-WHOLE * 10 +
004560                     WS-SCAN-DIGIT-VAL (WS-SCAN-NDX)
004570             ELSE
004580                 COMPUTE WS-NUM-FRACTION =
004590                     WS-NUM-FRACTION * 10 +
004600                     WS-SCAN-DIGIT-VAL (WS-SCAN-NDX)
004610                 ADD 1 TO WS-NUM-DEC-DIGITS
004620             END-IF
004630         WHEN WS-SCAN-NDX = 1
004640              AND (WS-CURRENT-CHAR (1) = '+' OR WS-CURRENT-CHAR (1) = '-')
004650             IF  WS-CURRENT-CHAR (1) = '-'
004660                 MOVE -1 TO WS-NUM-SIGN
004670             END-IF
004680         WHEN WS-CURRENT-CHAR (WS-SCAN-NDX) = '.'
004690              AND WS-NUM-DOT-COUNT = ZERO
004700             ADD 1 TO WS-NUM-DOT-COUNT
004710             MOVE ZERO TO WS-NUM-DEC-DIGITS
004720         WHEN OTHER
004730             ADD 100 TO WS-NUM-DIGIT-COUNT
004740     END-EVALUATE.
004750*---------------------------------------------------------------------*
004760 2620-ROUND-TO-TWO-DECIMALS.
004770*---------------------------------------------------------------------*
004780     EVALUATE WS-NUM-DEC-DIGITS
004790         WHEN 0
004800             COMPUTE WS-PARSED-NUMBER ROUNDED =
004810                 WS-NUM-SIGN * WS-NUM-WHOLE
004820         WHEN 1
004830             COMPUTE WS-PARSED-NUMBER ROUNDED =
004840                 WS-NUM-SIGN * (WS-NUM-WHOLE + (WS-NUM-FRACTION / 10))
004850         WHEN OTHER
004860             COMPUTE WS-PARSED-NUMBER ROUNDED =
004870                 WS-NUM-SIGN *
004880                 (WS-NUM-WHOLE + (WS-NUM-FRACTION /
004890                     (10 ** WS-NUM-DEC-DIGITS)))
004900     END-EVALUATE.
004910*---------------------------------------------------------------------*
004920*              DATA-TYPE DETECTION - DATE TEST                        *
004930*---------------------------------------------------------------------*
004940 2540-TEST-DATE-VALUE.
004950*---------------------------------------------------------------------*
004960     SET  WS-DATE-SW TO FALSE.
004970     MOVE ZERO TO WS-DATE-SEP-COUNT WS-DATE-BAD-CHAR-COUNT
004980                  WS-DATE-FIRST-GROUP-LEN WS-DATE-LAST-GROUP-LEN.
004990     IF  WS-CURRENT-LEN NOT LESS 8 AND NOT GREATER 10
005000         PERFORM 2545-CHECK-ONE-DATE-CHAR
005010             VARYING WS-SCAN-NDX FROM 1 BY 1
005020             UNTIL WS-SCAN-NDX > WS-CURRENT-LEN
005025         IF  WS-DATE-BAD-CHAR-COUNT = ZERO
005030         AND WS-DATE-SEP-COUNT = 2
005040             IF  (WS-DATE-FIRST-GROUP-LEN = 4
005050                    AND WS-CURRENT-LEN NOT LESS 8)
005060                 OR
005070                 (WS-DATE-LAST-GROUP-LEN = 4
005080                    AND WS-DATE-FIRST-GROUP-LEN NOT GREATER 2)
005090                 SET WS-VALUE-IS-DATE TO TRUE
005100             END-IF
005110         END-IF
005120     END-IF.
005130*---------------------------------------------------------------------*
005140 2545-CHECK-ONE-DATE-CHAR.
005150*---------------------------------------------------------------------*
005160     IF  WS-CURRENT-CHAR (WS-SCAN-NDX) = '-'
005170         OR WS-CURRENT-CHAR (WS-SCAN-NDX) = '/'
005180         ADD 1 TO WS-DATE-SEP-COUNT
005190         IF  WS-DATE-SEP-COUNT = 1
005200             COMPUTE WS-DATE-FIRST-GROUP-LEN = WS-SCAN-NDX - 1
005210         ELSE
005220             COMPUTE WS-DATE-LAST-GROUP-LEN =
005230                 WS-CURRENT-LEN - WS-SCAN-NDX
005240         END-IF
005245     ELSE
005246         IF  WS-CURRENT-CHAR (WS-SCAN-NDX) IS NOT NUMERIC
005247             ADD 1 TO WS-DATE-BAD-CHAR-COUNT
005248         END-IF
005250     END-IF.
005260*---------------------------------------------------------------------*
005270*              DATA-TYPE DETECTION - BOOLEAN TEST                     *
005280*---------------------------------------------------------------------*
005290 2560-TEST-BOOLEAN-VALUE.
005300*---------------------------------------------------------------------*
005310     SET  WS-BOOLEAN-SW TO FALSE.
005320     MOVE SPACES TO WS-LOWER-VALUE.
005330     MOVE WS-CURRENT-VALUE TO WS-LOWER-VALUE.
005340     INSPECT WS-LOWER-VALUE CONVERTING
005350         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
005360         'abcdefghijklmnopqrstuvwxyz'.
005370     EVALUATE WS-LOWER-VALUE (1:WS-CURRENT-LEN)
005380         WHEN 'true'
005390         WHEN 'false'
005400         WHEN 'yes'
005410         WHEN 'no'
005420         WHEN '1'
005430         WHEN '0'
005440             SET WS-VALUE-IS-BOOLEAN TO TRUE
005450     END-EVALUATE.
005460*---------------------------------------------------------------------*
005470 2500-CLASSIFY-COLUMN-TYPE.
005480*---------------------------------------------------------------------*
005490     IF  WS-SAMPLE-SIZE = ZERO
005500         MOVE 'TEXT    ' TO LK-COL-DATA-TYPE (WS-COL-NDX)
005510     ELSE
005520         IF  WS-NUMERIC-HITS * 100 >= WS-SAMPLE-SIZE * 80
005530             MOVE 'NUMERIC ' TO LK-COL-DATA-TYPE (WS-COL-NDX)
005540         ELSE
005550             IF  WS-DATE-HITS * 100 >= WS-SAMPLE-SIZE * 80
005560                 MOVE 'DATE    ' TO LK-COL-DATA-TYPE (WS-COL-NDX)
005570             ELSE
005580                 IF  WS-BOOLEAN-HITS * 100 >= WS-SAMPLE-SIZE * 80
005590                     MOVE 'BOOLEAN ' TO LK-COL-DATA-TYPE (WS-COL-NDX)
005600                 ELSE
005610                     MOVE 'TEXT    ' TO LK-COL-DATA-TYPE (WS-COL-NDX)
005620                 END-IF
005630             END-IF
005640         END-IF
005650     END-IF.
005660*---------------------------------------------------------------------*
005670*                    NUMERIC STATISTICS SECTION                       *
005680*---------------------------------------------------------------------*
005690 2600-COMPUTE-NUMERIC-STATS.
005700*---------------------------------------------------------------------*
005710     PERFORM 2650-SORT-NUMERIC-VALUES.
005720     MOVE WS-NUM-VALUE (1) TO
005730          LK-COL-MIN-VALUE (WS-COL-NDX).
005740     MOVE WS-NUM-VALUE (WS-NUMERIC-COUNT) TO
005750          LK-COL-MAX-VALUE (WS-COL-NDX).
005760     COMPUTE WS-MEAN-ROUNDED ROUNDED = WS-SUM / WS-NUMERIC-COUNT.
005770     MOVE WS-MEAN-ROUNDED TO LK-COL-MEAN (WS-COL-NDX).
005780     PERFORM 2660-COMPUTE-MEDIAN.
005790     PERFORM 2670-COMPUTE-STDDEV.
005800*---------------------------------------------------------------------*
005810*    A PLAIN BUBBLE SORT.  THE COLUMN VALUE TABLE IS SMALL ENOUGH     *
005820*    ON A NIGHTLY PROFILING RUN THAT A SORT FILE IS NOT WARRANTED.    *
005830*---------------------------------------------------------------------*
005840 2650-SORT-NUMERIC-VALUES.
005850*---------------------------------------------------------------------*
005860     SET  WS-SWAP-SW TO TRUE.
005870     PERFORM 2655-BUBBLE-PASS
005880         WITH TEST BEFORE
005890         UNTIL NOT WS-A-SWAP-HAPPENED.
005900*---------------------------------------------------------------------*
005910 2655-BUBBLE-PASS.
005920*---------------------------------------------------------------------*
005930     SET  WS-SWAP-SW TO FALSE.
005940     PERFORM 2656-COMPARE-AND-SWAP
005950         VARYING WS-OUTER-NDX FROM 1 BY 1
005960         UNTIL WS-OUTER-NDX > WS-NUMERIC-COUNT - 1.
005970*---------------------------------------------------------------------*
005980 2656-COMPARE-AND-SWAP.
005990*---------------------------------------------------------------------*
006000     IF  WS-NUM-VALUE (WS-OUTER-NDX) >
006010         WS-NUM-VALUE (WS-OUTER-NDX + 1)
006020         MOVE WS-NUM-VALUE (WS-OUTER-NDX)     TO WS-SORT-TEMP
006030         MOVE WS-NUM-VALUE (WS-OUTER-NDX + 1) TO
006040              WS-NUM-VALUE (WS-OUTER-NDX)
006050         MOVE WS-SORT-TEMP TO WS-NUM-VALUE (WS-OUTER-NDX + 1)
006060         SET WS-A-SWAP-HAPPENED TO TRUE
006070     END-IF.
006080*---------------------------------------------------------------------*
006090 2660-COMPUTE-MEDIAN.
006100*---------------------------------------------------------------------*
006110     DIVIDE WS-NUMERIC-COUNT BY 2 GIVING WS-MID-POINT-1
006120         REMAINDER WS-MEDIAN-REMAINDER.
006130     IF  WS-MEDIAN-REMAINDER = ZERO
006140         COMPUTE WS-MID-POINT-2 = WS-MID-POINT-1 + 1
006150         COMPUTE WS-MEDIAN-ROUNDED ROUNDED =
006160             (WS-NUM-VALUE (WS-MID-POINT-1)
006170                + WS-NUM-VALUE (WS-MID-POINT-2)) / 2
006180     ELSE
006190         COMPUTE WS-MID-POINT-1 = (WS-NUMERIC-COUNT + 1) / 2
006200         MOVE WS-NUM-VALUE (WS-MID-POINT-1) TO WS-MEDIAN-ROUNDED
006210     END-IF.
006220     MOVE WS-MEDIAN-ROUNDED TO LK-COL-MEDIAN (WS-COL-NDX).
006230*---------------------------------------------------------------------*
006240 2670-COMPUTE-STDDEV.
006250*---------------------------------------------------------------------*
006260     MOVE ZERO TO WS-VARIANCE-SUM.
006270     PERFORM 2675-ACCUMULATE-ONE-DEVIATION
006280         VARYING WS-INNER-NDX FROM 1 BY 1
006290         UNTIL WS-INNER-NDX > WS-NUMERIC-COUNT.
006300     COMPUTE WS-VARIANCE = WS-VARIANCE-SUM / WS-NUMERIC-COUNT.
006310     MOVE WS-VARIANCE TO WS-SQRT-INPUT.
006320     PERFORM 2680-EXTRACT-SQUARE-ROOT.
006330     MOVE WS-SQRT-RESULT TO LK-COL-STDDEV (WS-COL-NDX).
006340*---------------------------------------------------------------------*
006350 2675-ACCUMULATE-ONE-DEVIATION.
006360*---------------------------------------------------------------------*
006370     COMPUTE WS-DEVIATION =
006380         WS-NUM-VALUE (WS-INNER-NDX) - WS-MEAN-ROUNDED.
006390     COMPUTE WS-VARIANCE-SUM =
006400         WS-VARIANCE-SUM + (WS-DEVIATION * WS-DEVIATION).
006410*---------------------------------------------------------------------*
006420*    SQUARE ROOT BY NEWTON-RAPHSON ITERATION.  STARTS THE GUESS AT    *
006430*    HALF THE INPUT (OR 1 WHEN THE INPUT IS ZERO OR SMALL) AND        *
006440*    STOPS WHEN SUCCESSIVE GUESSES ARE WITHIN .000001 OR 20           *
006450*    ITERATIONS HAVE RUN, WHICHEVER COMES FIRST.                      *
006460*---------------------------------------------------------------------*
006470 2680-EXTRACT-SQUARE-ROOT.
006480*---------------------------------------------------------------------*
006490     IF  WS-SQRT-INPUT NOT GREATER ZERO
006500         MOVE ZERO TO WS-SQRT-RESULT
006510     ELSE
006520         MOVE ZERO TO WS-SQRT-ITERATIONS
006530         COMPUTE WS-SQRT-GUESS = WS-SQRT-INPUT / 2
006540         IF  WS-SQRT-GUESS = ZERO
006550             MOVE 1 TO WS-SQRT-GUESS
006560         END-IF
006570         MOVE 1 TO WS-SQRT-DIFF
006580         PERFORM 2685-NEWTON-ITERATION
006590             WITH TEST AFTER
006600             UNTIL WS-SQRT-DIFF NOT GREATER 0.000001
006610                OR WS-SQRT-ITERATIONS = 20
006620         COMPUTE WS-SQRT-RESULT ROUNDED = WS-SQRT-GUESS
006630     END-IF.
006640*---------------------------------------------------------------------*
006650 2685-NEWTON-ITERATION.
006660*---------------------------------------------------------------------*
006670     COMPUTE WS-SQRT-NEXT-GUESS =
006680         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
006690     COMPUTE WS-SQRT-DIFF = WS-SQRT-NEXT-GUESS - WS-SQRT-GUESS.
006700     IF  WS-SQRT-DIFF < ZERO
006710         MULTIPLY WS-SQRT-DIFF BY -1 GIVING WS-SQRT-DIFF
006720     END-IF.
006730     MOVE WS-SQRT-NEXT-GUESS TO WS-SQRT-GUESS.
006740     ADD 1 TO WS-SQRT-ITERATIONS.
